000100******************************************************************
000200*    KELREC01  -  LAYOUT DE SOLICITUDES KELLY / VALOR ESPERADO   *
000300*    (KELLY-REQUEST-RECORD)  -  ARCHIVO KELLYREQ                 *
000400*    LONGITUD DE REGISTRO .............................. 30      *
000500******************************************************************
000600 01  REG-KELLY.
000700     05  KR-ODDS                 PIC S9(04)
000800                                  SIGN LEADING SEPARATE.
000900     05  KR-WIN-PROB             PIC 9V9(04).
001000     05  KR-FRACTIONAL           PIC X(01).
001100         88  KR-ES-KELLY-CUARTO            VALUE 'Y'.
001200         88  KR-ES-KELLY-COMPLETO           VALUE 'N'.
001300     05  FILLER                  PIC X(19).
