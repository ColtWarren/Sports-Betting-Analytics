000100******************************************************************
000200*    RPTREC01  -  LINEAS DE IMPRESION DEL REPORTE DE ANALITICA   *
000300*    ARCHIVO RPTFILE - 132 COLUMNAS - UNA LINEA GENERICA DE       *
000400*    SALIDA MAS DOS VISTAS ALTERNAS PARA LAS TABLAS DE GANANCIA   *
000500*    POR CASA DE APUESTAS Y POR DEPORTE (CONTROL-BREAK).          *
000600******************************************************************
000700 01  LINEA-REPORTE.
000800     05  LIN-TEXTO               PIC X(132).
000900
001000 01  LINEA-DETALLE-TABLA REDEFINES LINEA-REPORTE.
001100     05  LDT-FILLER1             PIC X(03).
001200     05  LDT-NOMBRE              PIC X(20).
001300     05  LDT-FILLER2             PIC X(02).
001400     05  LDT-CANTIDAD            PIC ZZZ,ZZ9.
001500     05  LDT-FILLER3             PIC X(02).
001600     05  LDT-GANANCIA            PIC Z,ZZZ,ZZ9.99-.
001700     05  FILLER                  PIC X(90).
001800
001900 01  LINEA-MEJORES-COTIZ REDEFINES LINEA-REPORTE.
002000     05  LMC-RANGO               PIC ZZ9.
002100     05  LMC-FILLER1             PIC X(01).
002200     05  LMC-JUEGO               PIC X(53).
002300     05  LMC-FILLER2             PIC X(01).
002400     05  LMC-TIPO-APUESTA        PIC X(10).
002500     05  LMC-FILLER3             PIC X(01).
002600     05  LMC-VALOR               PIC ZZ9.
002700     05  FILLER                  PIC X(62).
