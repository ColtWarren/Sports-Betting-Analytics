000100******************************************************************
000200*    RUNREC01  -  LAYOUT DE LA TARJETA DE PARAMETROS DE CORRIDA  *
000300*    (RUN-PARM-RECORD)  -  ARCHIVO RUNPARM  -  UN SOLO REGISTRO  *
000400*    LONGITUD DE REGISTRO .............................. 80      *
000500******************************************************************
000600 01  REG-PARM-CORRIDA.
000700     05  RP-FECHA-CORRIDA        PIC X(14).
000800*        FECHA/HORA DE CORRIDA AAAAMMDDHHMMSS - SUSTITUYE RELOJ
000900*        DEL SISTEMA PARA QUE LA CORRIDA SEA REPRODUCIBLE.
001000     05  RP-TOPE-MEJORES         PIC 9(03).
001100*        CANTIDAD DE LINEAS A IMPRIMIR EN EL REPORTE DE MEJORES
001200*        COTIZACIONES (SECCION 8).  SI VIENE EN CEROS SE ASUME 10.
001300     05  FILLER                  PIC X(63).
