000100******************************************************************
000200* FECHA       : 03/02/1989                                       *
000300* PROGRAMADOR : R. MONZON (RMO)                                  *
000400* APLICACION  : LIBRO DE APUESTAS DEPORTIVAS                     *
000500* PROGRAMA    : BETERR01                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : RUTINA COMUN DE DESPLIEGUE DE ERROR DE ARCHIVO.  *
000800*             : RECIBE PROGRAMA, ARCHIVO, ACCION, LLAVE Y EL     *
000900*             : FILE STATUS Y LOS IMPRIME EN SPOOL PARA QUE EL   *
001000*             : OPERADOR PUEDA DIAGNOSTICAR LA CORRIDA FALLIDA.  *
001100* ARCHIVOS    : NO APLICA - SOLO PARAMETROS EN LINKAGE            *
001200* PROGRAMA(S) : LLAMADO POR BETLGR01                              *
001300* INSTALADO   : 03/02/1989                                        *
001400******************************************************************
001500*                    H I S T O R I A L   D E   C A M B I O S
001600******************************************************************
001700* 03/02/1989 RMO 000000 VERSION ORIGINAL - SE COPIA DEL MODELO   *
001800*                       DEBD1R00 USADO EN CIERRES DE TARJETA     *
001900*                       DE CREDITO PARA TENER UNA SOLA RUTINA    *
002000*                       DE ERROR DE ARCHIVO EN TODOS LOS BATCH.  *
002100* 14/11/1991 RMO 001120 SE AGREGA DESPLIEGUE DE LA LLAVE CUANDO  *
002200*                       EL ERROR OCURRE EN UN READ O WRITE.      *
002300* 09/06/1994 JCH 001940 SE AGREGA EL CAMPO ACCION PARA DISTINGUIR*
002400*                       OPEN DE READ DE WRITE DE CLOSE.          *
002500* 21/01/1999 JCH 002710 REVISION Y2K - SIN CAMPOS DE FECHA EN    *
002600*                       ESTE PROGRAMA, NO SE REQUIERE CAMBIO.    *
002700* 17/08/2006 LMQ 003355 SE AMPLIA LLAVE DE X(16) A X(32) PARA    *
002800*                       SOPORTAR LLAVES COMPUESTAS DE BETLGR01.  *
002900* 12/03/2015 LMQ 004102 SE AGREGA RETURN-CODE DE SALIDA PARA QUE *
003000*                       EL JOB PUEDA DECIDIR SI CONTINUA.        *
003100******************************************************************
003200       IDENTIFICATION DIVISION.
003300*========================*
003400       PROGRAM-ID.    BETERR01.
003500       AUTHOR.        R MONZON.
003600       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE APUESTAS.
003700       DATE-WRITTEN.  FEBRERO 1989.
003800       DATE-COMPILED.
003900       SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004000
004100       ENVIRONMENT DIVISION.
004200*======================*
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600
004700       DATA DIVISION.
004800*=============*
004900       WORKING-STORAGE SECTION.
005000*========================*
005100*    HORA DEL SISTEMA AL MOMENTO DEL ERROR (HHMMSSCC) - A NIVEL 77
005200*    Y EMPACADA, IGUAL QUE EL CAMPO TIEMPO DE LOS CIERRES DE TARJETA.
005300          77  WSC-TIEMPO-ERROR         PIC 9(08) COMP-3 VALUE ZEROS.
005400       01  WSC-RAYA                PIC X(66) VALUE ALL '='.
005500       01  WSC-RAYA-R REDEFINES WSC-RAYA.
005600           05  WSC-RAYA-CAR        OCCURS 66 TIMES
005700                                    PIC X(01).
005800
005900*    CONTADOR DE ERRORES DESPLEGADOS EN LO QUE VA DE LA CORRIDA -
006000*    EL WORKING-STORAGE DE UNA SUBRUTINA CONSERVA SU VALOR ENTRE
006100*    CALLS DENTRO DE UN MISMO PASO, ASI QUE SIRVE DE BITACORA.
006200       01  WSC-CONTADORES.
006300           05  WSC-CONTADOR-ERRORES    PIC 9(05) COMP VALUE ZEROS.
006400           05  FILLER                  PIC X(02) VALUE SPACES.
006500
006600       LINKAGE SECTION.
006700*=================*
006800       01  LK-PROGRAMA             PIC X(08).
006900       01  LK-ARCHIVO              PIC X(08).
007000       01  LK-ACCION               PIC X(10).
007100       01  LK-LLAVE                PIC X(32).
007200       01  LK-LLAVE-R REDEFINES LK-LLAVE.
007300           05  LK-LLAVE-PARTE1     PIC X(16).
007400           05  LK-LLAVE-PARTE2     PIC X(16).
007500       01  LK-FILE-STATUS          PIC X(02).
007600       01  LK-FS-R REDEFINES LK-FILE-STATUS.
007700           05  LK-FS-NUMERICA      PIC 9(02).
007800
007900       PROCEDURE DIVISION USING LK-PROGRAMA LK-ARCHIVO LK-ACCION
008000                                LK-LLAVE    LK-FILE-STATUS.
008100*===============================================*
008200       0000-DESPLIEGA-ERROR.
008300*===================*
008400           ADD 1 TO WSC-CONTADOR-ERRORES
008500           ACCEPT WSC-TIEMPO-ERROR FROM TIME
008600           DISPLAY WSC-RAYA                       UPON CONSOLE
008700           DISPLAY ' ERROR DE ARCHIVO EN CORRIDA BATCH  NO. '
008800               WSC-CONTADOR-ERRORES                UPON CONSOLE
008900           DISPLAY ' HORA DEL SISTEMA ... : ' WSC-TIEMPO-ERROR
009000                                                   UPON CONSOLE
009100           DISPLAY WSC-RAYA                       UPON CONSOLE
009200           DISPLAY ' PROGRAMA ........... : ' LK-PROGRAMA
009300                                                   UPON CONSOLE
009400           DISPLAY ' ARCHIVO ............ : ' LK-ARCHIVO
009500                                                   UPON CONSOLE
009600           DISPLAY ' ACCION ............. : ' LK-ACCION
009700                                                   UPON CONSOLE
009800           DISPLAY ' LLAVE .............. : ' LK-LLAVE-PARTE1
009900                                                   LK-LLAVE-PARTE2
010000                                                   UPON CONSOLE
010100           DISPLAY ' FILE STATUS ........ : ' LK-FILE-STATUS
010200                                                   UPON CONSOLE
010300           IF LK-FS-NUMERICA >= 90
010400              DISPLAY ' SEVERIDAD .......... : GRAVE - CIERRE DE'
010500                  ' STEP RECOMENDADO'               UPON CONSOLE
010600           END-IF
010700           DISPLAY WSC-RAYA                       UPON CONSOLE
010800           MOVE 91 TO RETURN-CODE
010900           GOBACK.
011000       0000-DESPLIEGA-ERROR-E. EXIT.
