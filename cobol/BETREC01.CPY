000100******************************************************************
000200*    BETREC01  -  LAYOUT DEL MAESTRO DE APUESTAS (BET-RECORD)    *
000300*    USADO POR BETMAST (ENTRADA) Y BETOUT (SALIDA ENRIQUECIDA)   *
000400*    LONGITUD DE REGISTRO .............................. 246     *
000500******************************************************************
000600 01  REG-APUESTA.
000700     05  BET-ID                  PIC 9(08).
000800     05  BET-SPORT               PIC X(10).
000900     05  BET-EVENT-NAME          PIC X(40).
001000     05  BET-TYPE                PIC X(12).
001100     05  BET-SELECTION           PIC X(30).
001200     05  BET-STAKE               PIC S9(08)V99
001300                                  SIGN LEADING SEPARATE.
001400     05  BET-ODDS                PIC S9(04)
001500                                  SIGN LEADING SEPARATE.
001600     05  BET-POT-PAYOUT          PIC S9(08)V99
001700                                  SIGN LEADING SEPARATE.
001800     05  BET-ACT-PAYOUT          PIC S9(08)V99
001900                                  SIGN LEADING SEPARATE.
002000     05  BET-SPORTSBOOK          PIC X(20).
002100     05  BET-STATUS              PIC X(08).
002200         88  BET-EST-PENDIENTE            VALUE 'PENDING'.
002300         88  BET-EST-GANADA               VALUE 'WON'.
002400         88  BET-EST-PERDIDA              VALUE 'LOST'.
002500         88  BET-EST-EMPUJE               VALUE 'PUSH'.
002600     05  BET-PROFIT-LOSS         PIC S9(08)V99
002700                                  SIGN LEADING SEPARATE.
002800     05  BET-PLACED-TS           PIC X(14).
002900     05  BET-SETTLED-TS          PIC X(14).
003000     05  BET-EVENT-START         PIC X(14).
003100     05  BET-CLOSING-ODDS        PIC S9(04)
003200                                  SIGN LEADING SEPARATE.
003300     05  BET-CLOSING-FLG         PIC X(01).
003400         88  BET-TIENE-CIERRE             VALUE 'Y'.
003500     05  BET-BEAT-LINE           PIC X(01).
003600         88  BET-GANO-LA-LINEA             VALUE 'Y'.
003700         88  BET-PERDIO-LA-LINEA           VALUE 'N'.
003800*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT - NO USAR
003900     05  FILLER                  PIC X(20).
