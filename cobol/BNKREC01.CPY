000100******************************************************************
000200*    BNKREC01  -  LAYOUT DEL REGISTRO DE MOVIMIENTOS DE BANCA    *
000300*    (BANKROLL-RECORD)  -  ARCHIVO BANKROLL                      *
000400*    LONGITUD DE REGISTRO .............................. 70      *
000500******************************************************************
000600 01  REG-BANCA.
000700     05  BRL-ID                  PIC 9(08).
000800     05  BRL-AMOUNT              PIC S9(08)V99
000900                                  SIGN LEADING SEPARATE.
001000     05  BRL-RECORDED-TS         PIC X(14).
001100     05  BRL-TRAN-TYPE           PIC X(12).
001200         88  BRL-ES-DEPOSITO              VALUE 'DEPOSIT'.
001300         88  BRL-ES-RETIRO                VALUE 'WITHDRAWAL'.
001400         88  BRL-ES-GANANCIA               VALUE 'PROFIT'.
001500         88  BRL-ES-PERDIDA                VALUE 'LOSS'.
001600     05  BRL-RELATED-BET         PIC 9(08).
001700     05  FILLER                  PIC X(17).
