000100******************************************************************
000200*    ODDREC01  -  LAYOUT DE COTIZACIONES DE CASAS DE APUESTAS    *
000300*    (ODDS-QUOTE-RECORD)  -  ARCHIVO ODDSQTE                     *
000400*    UN REGISTRO POR JUEGO/CASA/MERCADO/RESULTADO                *
000500*    ORDENADO POR OQ-GAME-ID, OQ-MARKET, OQ-OUTCOME-NAME          *
000600*    LONGITUD DE REGISTRO .............................. 147     *
000700******************************************************************
000800 01  REG-COTIZACION.
000900     05  OQ-GAME-ID              PIC X(12).
001000     05  OQ-SPORT-TITLE          PIC X(10).
001100     05  OQ-AWAY-TEAM            PIC X(25).
001200     05  OQ-HOME-TEAM            PIC X(25).
001300     05  OQ-COMMENCE-TIME        PIC X(14).
001400     05  OQ-BOOKMAKER            PIC X(20).
001500     05  OQ-MARKET               PIC X(08).
001600         88  OQ-ES-H2H                     VALUE 'H2H'.
001700         88  OQ-ES-SPREADS                 VALUE 'SPREADS'.
001800         88  OQ-ES-TOTALS                  VALUE 'TOTALS'.
001900     05  OQ-OUTCOME-NAME         PIC X(20).
002000     05  OQ-PRICE                PIC S9(04)
002100                                  SIGN LEADING SEPARATE.
002200     05  OQ-POINT                PIC S9(03)V9
002300                                  SIGN LEADING SEPARATE.
002400     05  OQ-POINT-FLG            PIC X(01).
002500         88  OQ-TIENE-PUNTO                VALUE 'Y'.
002600*    RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT - NO USAR
002700     05  FILLER                  PIC X(02).
