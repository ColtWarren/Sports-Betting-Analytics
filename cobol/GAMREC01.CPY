000100******************************************************************
000200*    GAMREC01  -  LAYOUT DE RESULTADOS FINALES DE JUEGO          *
000300*    (GAME-RESULT-RECORD)  -  ARCHIVO GAMERES                    *
000400*    CARGADO A TABLA PARA LA AUTOLIQUIDACION DE APUESTAS         *
000500*    LONGITUD DE REGISTRO .............................. 110     *
000600******************************************************************
000700 01  REG-RESULTADO.
000800     05  GR-SPORT                PIC X(10).
000900     05  GR-HOME-TEAM            PIC X(30).
001000     05  GR-AWAY-TEAM            PIC X(30).
001100     05  GR-HOME-SCORE           PIC 9(03).
001200     05  GR-AWAY-SCORE           PIC 9(03).
001300     05  GR-STATUS               PIC X(08).
001400         88  GR-ES-FINAL                   VALUE 'FINAL'.
001500         88  GR-ES-PENDIENTE               VALUE 'PENDING'.
001600     05  FILLER                  PIC X(26).
