000100******************************************************************
000200* FECHA       : 11/05/1990                                       *
000300* PROGRAMADOR : R. MONZON (RMO)                                  *
000400* APLICACION  : LIBRO DE APUESTAS DEPORTIVAS                     *
000500* PROGRAMA    : BETLGR01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA PRINCIPAL DEL LIBRO DE APUESTAS.  LEE EL *
000800*             : MAESTRO DE APUESTAS Y LO ENRIQUECE (PAGO         *
000900*             : POTENCIAL, CLV, LIQUIDACION AUTOMATICA), LLEVA   *
001000*             : LA CUENTA DE BANCA, CALCULA KELLY/VALOR ESPERADO *
001100*             : PARA SOLICITUDES "QUE PASARIA SI" Y COMPARA      *
001200*             : COTIZACIONES ENTRE CASAS DE APUESTAS PARA        *
001300*             : LOCALIZAR LAS MEJORES LINEAS DEL DIA.            *
001400* ARCHIVOS    : BETMAST=E,BANKROLL=E,GAMERES=E,ODDSQTE=E,        *
001500*             : KELLYREQ=E,RUNPARM=E,BETOUT=S,RPTFILE=S          *
001600* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001700* PROGRAMA(S) : LLAMA A BETERR01                                 *
001800* INSTALADO   : 11/05/1990                                       *
001900* BPM/RATIONAL: 900511                                           *
002000* NOMBRE      : CORRIDA DE ANALITICA DE APUESTAS DEPORTIVAS      *
002100* DESCRIPCION : PROCESO BATCH UNICO - VER HISTORIAL DE CAMBIOS   *
002200******************************************************************
002300*                    H I S T O R I A L   D E   C A M B I O S
002400******************************************************************
002500* 11/05/1990 RMO 000000 VERSION ORIGINAL.  SE ARMA SOBRE EL      *
002600*                       MODELO DE CIERRES1/MIGRACFS PARA TENER   *
002700*                       UNA SOLA CORRIDA QUE LEE MAESTRO DE       *
002800*                       APUESTAS, BANCA, RESULTADOS, COTIZACIONES*
002900*                       Y SOLICITUDES KELLY EN UN SOLO PASO.      *
003000* 02/09/1991 RMO 000810 SE AGREGA LIQUIDACION AUTOMATICA DE       *
003100*                       APUESTAS PENDIENTES CONTRA EL ARCHIVO DE *
003200*                       RESULTADOS FINALES (GAMERES).             *
003300* 14/03/1993 RMO 001220 SE AGREGA EL CALCULO DE CLV (VALOR DE     *
003400*                       LINEA DE CIERRE) Y SU TABLERO RESUMEN.    *
003500* 19/07/1994 JCH 001875 SE AGREGA LA SECCION DE BANCA (DEPOSITOS/ *
003600*                       RETIROS) Y EL CALCULO DE BANCA ACTUAL.    *
003700* 08/02/1996 JCH 002340 SE AGREGA CALCULADORA DE KELLY Y VALOR    *
003800*                       ESPERADO SOBRE ARCHIVO DE SOLICITUDES.    *
003900* 23/10/1997 JCH 002690 SE AGREGA EL ANALIZADOR DE MEJORES        *
004000*                       COTIZACIONES (COMPARACION ENTRE CASAS).   *
004100* 15/01/1999 JCH 002910 REVISION Y2K.  TODAS LAS FECHAS EN LOS    *
004200*                       ARCHIVOS YA VIENEN EN FORMATO AAAAMMDDHHMM*
004300*                       SS DE 14 POSICIONES; NO SE REQUIERE       *
004400*                       CONVERSION DE SIGLO EN ESTE PROGRAMA.     *
004500* 11/06/2001 LMQ 003340 SE CORRIGE EL CALCULO DE ROI PARA EXCLUIR *
004600*                       DEL DENOMINADOR LAS APUESTAS SIN          *
004700*                       GANANCIA/PERDIDA REGISTRADA.              *
004800* 04/11/2004 LMQ 003815 SE AMPLIA LA TABLA DE CASAS DE APUESTAS   *
004900*                       Y LA DE DEPORTES POR CRECIMIENTO DEL      *
005000*                       CATALOGO DE CASAS EN LINEA.                *
005100* 27/05/2008 LMQ 004290 SE AGREGA EL TOPE DE MEJORES COTIZACIONES *
005200*                       COMO PARAMETRO DE CORRIDA (RP-TOPE-MEJORES*
005300*                       ) EN LUGAR DE DEJARLO FIJO EN EL PROGRAMA.*
005400* 13/09/2013 EPR 004760 SE REVISA LA REGLA DE BANCA ACTUAL PARA   *
005500*                       QUE COINCIDA EXACTAMENTE CON EL SISTEMA   *
005600*                       ORIGEN (RETIROS GUARDADOS EN NEGATIVO).   *
005700* 06/02/2017 EPR 005125 SE AGREGA EL INDICADOR DE LINEA GANADA    *
005800*                       (BEAT-LINE) AL MAESTRO DE APUESTAS DE     *
005900*                       SALIDA PARA USO DEL TABLERO DE CLV.       *
006000* 30/11/2020 EPR 005588 MANTENIMIENTO GENERAL - SIN CAMBIO DE     *
006100*                       LOGICA DE NEGOCIO.                        *
006200******************************************************************
006300       IDENTIFICATION DIVISION.
006400*========================*
006500       PROGRAM-ID.    BETLGR01.
006600       AUTHOR.        R MONZON.
006700       INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE APUESTAS.
006800       DATE-WRITTEN.  MAYO 1990.
006900       DATE-COMPILED.
007000       SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
007100
007200       ENVIRONMENT DIVISION.
007300*======================*
007400       CONFIGURATION SECTION.
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM.
007700
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT BETMAST  ASSIGN   TO BETMAST
008100                  ORGANIZATION      IS LINE SEQUENTIAL
008200                  FILE STATUS       IS FS-BETMAST.
008300
008400           SELECT BETOUT   ASSIGN   TO BETOUT
008500                  ORGANIZATION      IS LINE SEQUENTIAL
008600                  FILE STATUS       IS FS-BETOUT.
008700
008800           SELECT BANKROLL ASSIGN   TO BANKROLL
008900                  ORGANIZATION      IS LINE SEQUENTIAL
009000                  FILE STATUS       IS FS-BANKROLL.
009100
009200           SELECT GAMERES  ASSIGN   TO GAMERES
009300                  ORGANIZATION      IS LINE SEQUENTIAL
009400                  FILE STATUS       IS FS-GAMERES.
009500
009600           SELECT ODDSQTE  ASSIGN   TO ODDSQTE
009700                  ORGANIZATION      IS LINE SEQUENTIAL
009800                  FILE STATUS       IS FS-ODDSQTE.
009900
010000           SELECT KELLYREQ ASSIGN   TO KELLYREQ
010100                  ORGANIZATION      IS LINE SEQUENTIAL
010200                  FILE STATUS       IS FS-KELLYREQ.
010300
010400           SELECT RPTFILE  ASSIGN   TO RPTFILE
010500                  ORGANIZATION      IS LINE SEQUENTIAL
010600                  FILE STATUS       IS FS-RPTFILE.
010700
010800           SELECT RUNPARM  ASSIGN   TO RUNPARM
010900                  ORGANIZATION      IS LINE SEQUENTIAL
011000                  FILE STATUS       IS FS-RUNPARM.
011100
011200       DATA DIVISION.
011300*=============*
011400       FILE SECTION.
011500******************************************************************
011600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011700******************************************************************
011800*   MAESTRO DE APUESTAS - ENTRADA
011900       FD  BETMAST.
012000           COPY BETREC01.
012100
012200*   MAESTRO DE APUESTAS ENRIQUECIDO - SALIDA (MISMO LAYOUT,
012300*   PREFIJO BSL- PARA NO DUPLICAR NOMBRES DE CAMPO DEL DE ENTRADA)
012400       FD  BETOUT.
012500           COPY BETREC01
012600                REPLACING LEADING ==BET-== BY ==BSL-==
012700                          ==REG-APUESTA== BY ==REG-APUESTA-SAL==.
012800
012900*   REGISTRO DE MOVIMIENTOS DE BANCA - ENTRADA
013000       FD  BANKROLL.
013100           COPY BNKREC01.
013200
013300*   RESULTADOS FINALES DE JUEGOS - ENTRADA (SE CARGA A TABLA)
013400       FD  GAMERES.
013500           COPY GAMREC01.
013600
013700*   COTIZACIONES DE CASAS DE APUESTAS - ENTRADA
013800       FD  ODDSQTE.
013900           COPY ODDREC01.
014000
014100*   SOLICITUDES KELLY / VALOR ESPERADO - ENTRADA
014200       FD  KELLYREQ.
014300           COPY KELREC01.
014400
014500*   REPORTE DE ANALITICA - SALIDA
014600       FD  RPTFILE.
014700           COPY RPTREC01.
014800
014900*   TARJETA DE PARAMETROS DE CORRIDA - ENTRADA
015000       FD  RUNPARM.
015100           COPY RUNREC01.
015200
015300       WORKING-STORAGE SECTION.
015400*========================*
015500*    MINUTOS TRANSCURRIDOS ENTRE EL INICIO DEL EVENTO Y LA HORA DE
015600*    CORRIDA, USADOS POR LA VENTANA DE LIQUIDACION AUTOMATICA
015700*    (2300) - A NIVEL 77 Y EMPACADO, IGUAL QUE EL CAMPO TIEMPO DE
015800*    LOS CIERRES DE TARJETA.
015900          77  WKS-TIEMPO-TRANSCURRIDO PIC S9(09) COMP-3 VALUE ZEROS.
016000******************************************************************
016100*           RECURSOS DE FILE STATUS Y RUTINA DE ERROR            *
016200******************************************************************
016300       01  WKS-FILE-STATUS.
016400           05  FS-BETMAST              PIC X(02) VALUE SPACES.
016500           05  FS-BETOUT               PIC X(02) VALUE SPACES.
016600           05  FS-BANKROLL             PIC X(02) VALUE SPACES.
016700           05  FS-GAMERES              PIC X(02) VALUE SPACES.
016800           05  FS-ODDSQTE              PIC X(02) VALUE SPACES.
016900           05  FS-KELLYREQ             PIC X(02) VALUE SPACES.
017000           05  FS-RPTFILE              PIC X(02) VALUE SPACES.
017100           05  FS-RUNPARM              PIC X(02) VALUE SPACES.
017200           05  FILLER                  PIC X(02) VALUE SPACES.
017300
017400       01  WKS-PARAM-ERROR.
017500           05  WKS-ERR-PROGRAMA        PIC X(08) VALUE 'BETLGR01'.
017600           05  WKS-ERR-ARCHIVO         PIC X(08) VALUE SPACES.
017700           05  WKS-ERR-ACCION          PIC X(10) VALUE SPACES.
017800           05  WKS-ERR-LLAVE           PIC X(32) VALUE SPACES.
017900           05  WKS-ERR-FS              PIC X(02) VALUE SPACES.
018000           05  FILLER                  PIC X(04) VALUE SPACES.
018100
018200******************************************************************
018300*                      S W I T C H E S                           *
018400******************************************************************
018500       01  WKS-SWITCHES.
018600           05  WKS-FIN-BETMAST         PIC X(01) VALUE 'N'.
018700               88  FIN-BETMAST                   VALUE 'Y'.
018800           05  WKS-FIN-GAMERES         PIC X(01) VALUE 'N'.
018900               88  FIN-GAMERES                   VALUE 'Y'.
019000           05  WKS-FIN-BANKROLL        PIC X(01) VALUE 'N'.
019100               88  FIN-BANKROLL                  VALUE 'Y'.
019200           05  WKS-FIN-KELLYREQ        PIC X(01) VALUE 'N'.
019300               88  FIN-KELLYREQ                  VALUE 'Y'.
019400           05  WKS-FIN-ODDSQTE         PIC X(01) VALUE 'N'.
019500               88  FIN-ODDSQTE                   VALUE 'Y'.
019600           05  WKS-APUESTA-VALIDA      PIC X(01) VALUE 'Y'.
019700               88  APUESTA-ES-VALIDA             VALUE 'Y'.
019800               88  APUESTA-ES-INVALIDA           VALUE 'N'.
019900           05  WKS-RES-HALLADO         PIC X(01) VALUE 'N'.
020000               88  RESULTADO-HALLADO             VALUE 'Y'.
020100               88  RESULTADO-NO-HALLADO          VALUE 'N'.
020200           05  WKS-SEP-HALLADO         PIC X(01) VALUE 'N'.
020300               88  SEPARADOR-HALLADO             VALUE 'Y'.
020400           05  WKS-BT-HALLADO          PIC X(01) VALUE 'N'.
020500               88  BT-FUE-HALLADO                VALUE 'Y'.
020600           05  WKS-LINEA-PRESENTE      PIC X(01) VALUE 'N'.
020700               88  LINEA-ESTA-PRESENTE           VALUE 'Y'.
020800           05  WKS-TOK-NUMERICO        PIC X(01) VALUE 'N'.
020900               88  TOKEN-ES-NUMERICO             VALUE 'Y'.
021000           05  WKS-CLV-PRIMERO         PIC X(01) VALUE 'Y'.
021100               88  CLV-ES-EL-PRIMERO             VALUE 'Y'.
021200           05  WKS-GC-PRIMERO          PIC X(01) VALUE 'Y'.
021300               88  GC-ES-PRIMER-GRUPO            VALUE 'Y'.
021400           05  FILLER                  PIC X(03) VALUE SPACES.
021500
021600******************************************************************
021700*         PARAMETROS DE CORRIDA (TARJETA RUNPARM)                *
021800******************************************************************
021900       01  WKS-PARM-CORRIDA.
022000           05  WKS-FECHA-CORRIDA       PIC X(14).
022100           05  WKS-TOPE-MEJORES        PIC 9(03) COMP.
022200           05  FILLER                  PIC X(02) VALUE SPACES.
022300
022400*    VISTA ALTERNA DE LA FECHA/HORA DE CORRIDA PARA ARITMETICA
022500*    DE CALENDARIO (REDEFINES 1 DE 3)
022600       01  WKS-CONV-FECHA.
022700           05  WKS-CONV-ENTRADA        PIC X(14).
022800           05  WKS-CONV-ENTRADA-R REDEFINES WKS-CONV-ENTRADA.
022900               10  WKS-CE-ANIO         PIC 9(04).
023000               10  WKS-CE-MES          PIC 9(02).
023100               10  WKS-CE-DIA          PIC 9(02).
023200               10  WKS-CE-HORA         PIC 9(02).
023300               10  WKS-CE-MIN          PIC 9(02).
023400               10  WKS-CE-SEG          PIC 9(02).
023500           05  WKS-CONV-MINUTOS        PIC S9(09) COMP.
023600           05  WKS-MINUTOS-CORRIDA     PIC S9(09) COMP VALUE ZEROS.
023700           05  WKS-MINUTOS-EVENTO      PIC S9(09) COMP VALUE ZEROS.
023800           05  FILLER                  PIC X(02) VALUE SPACES.
023900
024000******************************************************************
024100*                 C O N T A D O R E S   D E   C O R R I D A      *
024200******************************************************************
024300       01  WKS-CONTADORES.
024400           05  WKS-CNT-TOTAL           PIC 9(05) COMP VALUE ZEROS.
024500           05  WKS-CNT-PENDIENTE       PIC 9(05) COMP VALUE ZEROS.
024600           05  WKS-CNT-GANADA          PIC 9(05) COMP VALUE ZEROS.
024700           05  WKS-CNT-PERDIDA         PIC 9(05) COMP VALUE ZEROS.
024800           05  WKS-CNT-EMPUJE          PIC 9(05) COMP VALUE ZEROS.
024900           05  WKS-CNT-PEND-INICIAL    PIC 9(05) COMP VALUE ZEROS.
025000           05  WKS-CNT-LIQUIDADAS      PIC 9(05) COMP VALUE ZEROS.
025100           05  WKS-CNT-FALLIDAS        PIC 9(05) COMP VALUE ZEROS.
025200           05  WKS-CNT-INVALIDAS       PIC 9(05) COMP VALUE ZEROS.
025300           05  FILLER                  PIC X(02) VALUE SPACES.
025400
025500       01  WKS-MONTOS.
025600           05  WKS-TOT-APOSTADO        PIC S9(09)V99 VALUE ZEROS.
025700           05  WKS-TOT-GANANCIA        PIC S9(09)V99 VALUE ZEROS.
025800           05  WKS-BASE-ROI            PIC S9(09)V99 VALUE ZEROS.
025900           05  FILLER                  PIC X(02) VALUE SPACES.
026000
026100       01  WKS-TASAS.
026200           05  WKS-PCT-GANADAS         PIC S9(03)V9999 VALUE ZEROS.
026300           05  WKS-PCT-ROI             PIC S9(03)V9999 VALUE ZEROS.
026400           05  FILLER                  PIC X(02) VALUE SPACES.
026500
026600******************************************************************
026700*        T A B L A   D E   C A S A S   D E   A P U E S T A S     *
026800******************************************************************
026900       01  TBL-CASAS.
027000           05  TBL-CASAS-CANT          PIC 9(03) COMP VALUE ZEROS.
027100           05  TBL-CASAS-FILA OCCURS 50 TIMES
027200                               INDEXED BY IX-CASA.
027300               10  TC-NOMBRE           PIC X(20) VALUE SPACES.
027400               10  TC-CANT-APUESTAS    PIC 9(05) COMP VALUE ZEROS.
027500               10  TC-GANANCIA         PIC S9(09)V99 VALUE ZEROS.
027600               10  FILLER              PIC X(02) VALUE SPACES.
027700
027800       01  WKS-TEMP-CASA.
027900           05  WKS-TC-NOMBRE           PIC X(20).
028000           05  WKS-TC-CANT-APUESTAS    PIC 9(05) COMP.
028100           05  WKS-TC-GANANCIA         PIC S9(09)V99.
028200           05  FILLER                  PIC X(02) VALUE SPACES.
028300
028400******************************************************************
028500*               T A B L A   D E   D E P O R T E S                *
028600******************************************************************
028700       01  TBL-DEPORTES.
028800           05  TBL-DEPORTES-CANT       PIC 9(03) COMP VALUE ZEROS.
028900           05  TBL-DEPORTES-FILA OCCURS 20 TIMES
029000                                  INDEXED BY IX-DEPORTE.
029100               10  TD-NOMBRE           PIC X(10) VALUE SPACES.
029200               10  TD-CANT-APUESTAS    PIC 9(05) COMP VALUE ZEROS.
029300               10  TD-GANANCIA         PIC S9(09)V99 VALUE ZEROS.
029400               10  FILLER              PIC X(02) VALUE SPACES.
029500
029600       01  WKS-TEMP-DEPORTE.
029700           05  WKS-TD-NOMBRE           PIC X(10).
029800           05  WKS-TD-CANT-APUESTAS    PIC 9(05) COMP.
029900           05  WKS-TD-GANANCIA         PIC S9(09)V99.
030000           05  FILLER                  PIC X(02) VALUE SPACES.
030100
030200******************************************************************
030300*   T A B L A   D E   R E S U L T A D O S   F I N A L E S        *
030400*   (SUSTITUTO DE ARCHIVO INDEXADO - VER GAMRES01, SE BUSCA CON  *
030500*   SEARCH POR DEPORTE + EQUIPO LOCAL + EQUIPO VISITANTE)        *
030600******************************************************************
030700       01  TBL-RESULTADOS.
030800           05  TBL-RES-CANT            PIC 9(04) COMP VALUE ZEROS.
030900           05  TBL-RES-FILA OCCURS 300 TIMES
031000                             INDEXED BY IX-RES.
031100               10  TR-SPORT            PIC X(10).
031200               10  TR-HOME-TEAM        PIC X(30).
031300               10  TR-AWAY-TEAM        PIC X(30).
031400               10  TR-HOME-SCORE       PIC 9(03).
031500               10  TR-AWAY-SCORE       PIC 9(03).
031600               10  TR-STATUS           PIC X(08).
031700                   88  TR-ES-FINAL              VALUE 'FINAL'.
031800               10  FILLER              PIC X(04) VALUE SPACES.
031900
032000******************************************************************
032100*        B I T A C O R A   D E   L I Q U I D A C I O N           *
032200******************************************************************
032300       01  TBL-LOG-LIQUIDACION.
032400           05  TBL-LOG-CANT            PIC 9(05) COMP VALUE ZEROS.
032500           05  TBL-LOG-FILA OCCURS 500 TIMES
032600                             INDEXED BY IX-LOG.
032700               10  TL-EVENTO           PIC X(40).
032800               10  TL-STATUS-NUEVO     PIC X(08).
032900               10  FILLER              PIC X(04) VALUE SPACES.
033000
033100******************************************************************
033200*          T A B L A   D E   R E S U L T A D O   K E L L Y       *
033300******************************************************************
033400       01  TBL-KELLY-RESULT.
033500           05  TBL-KELLY-CANT          PIC 9(04) COMP VALUE ZEROS.
033600           05  TBL-KELLY-FILA OCCURS 200 TIMES
033700                               INDEXED BY IX-KELLY.
033800               10  TK-ODDS             PIC S9(04).
033900               10  TK-WIN-PROB         PIC 9(01)V9(04).
034000               10  TK-PROB-IMPLIC      PIC S9(03)V9999.
034100               10  TK-PCT-KELLY        PIC S9(03)V9999.
034200               10  TK-STAKE-RECOM      PIC S9(09)V99.
034300               10  TK-EV-PCT           PIC S9(05)V9999.
034400               10  TK-EDGE-PCT         PIC S9(05)V9999.
034500               10  TK-RECOMENDACION    PIC X(55).
034600               10  FILLER              PIC X(03) VALUE SPACES.
034700
034800******************************************************************
034900*           T A B L A   D E   M E J O R E S   L I N E A S        *
035000******************************************************************
035100       01  TBL-MEJORES.
035200           05  TBL-MEJORES-CANT        PIC 9(04) COMP VALUE ZEROS.
035300           05  TBL-MEJORES-FILA OCCURS 500 TIMES
035400                                 INDEXED BY IX-MEJOR.
035500               10  TM-SPORT            PIC X(10).
035600               10  TM-AWAY-TEAM        PIC X(25).
035700               10  TM-HOME-TEAM        PIC X(25).
035800               10  TM-MARKET           PIC X(08).
035900               10  TM-OUTCOME          PIC X(20).
036000               10  TM-POINT            PIC S9(03)V9.
036100               10  TM-MEJOR-LIBRO      PIC X(20).
036200               10  TM-MEJOR-PRECIO     PIC S9(04).
036300               10  TM-PEOR-LIBRO       PIC X(20).
036400               10  TM-PEOR-PRECIO      PIC S9(04).
036500               10  TM-VALOR            PIC S9(04).
036600               10  FILLER              PIC X(03) VALUE SPACES.
036700
036800       01  WKS-TEMP-MEJOR.
036900           05  WKS-TM-SPORT            PIC X(10).
037000           05  WKS-TM-AWAY-TEAM        PIC X(25).
037100           05  WKS-TM-HOME-TEAM        PIC X(25).
037200           05  WKS-TM-MARKET           PIC X(08).
037300           05  WKS-TM-OUTCOME          PIC X(20).
037400           05  WKS-TM-POINT            PIC S9(03)V9.
037500           05  WKS-TM-MEJOR-LIBRO      PIC X(20).
037600           05  WKS-TM-MEJOR-PRECIO     PIC S9(04).
037700           05  WKS-TM-PEOR-LIBRO       PIC X(20).
037800           05  WKS-TM-PEOR-PRECIO      PIC S9(04).
037900           05  WKS-TM-VALOR            PIC S9(04).
038000           05  FILLER                  PIC X(03) VALUE SPACES.
038100
038200******************************************************************
038300*     A C U M U L A D O R E S   D E L   G R U P O   D E          *
038400*     C O T I Z A C I O N E S   ( C O N T R O L - B R E A K )    *
038500******************************************************************
038600       01  WKS-GRUPO-COTIZ.
038700           05  WKS-GC-GAME-ID          PIC X(12) VALUE SPACES.
038800           05  WKS-GC-MARKET           PIC X(08) VALUE SPACES.
038900           05  WKS-GC-OUTCOME          PIC X(20) VALUE SPACES.
039000           05  WKS-GC-SPORT            PIC X(10) VALUE SPACES.
039100           05  WKS-GC-AWAY             PIC X(25) VALUE SPACES.
039200           05  WKS-GC-HOME             PIC X(25) VALUE SPACES.
039300           05  WKS-GC-POINT            PIC S9(03)V9 VALUE ZEROS.
039400           05  WKS-GC-MEJOR-PRECIO     PIC S9(04) VALUE ZEROS.
039500           05  WKS-GC-MEJOR-LIBRO      PIC X(20) VALUE SPACES.
039600           05  WKS-GC-PEOR-PRECIO      PIC S9(04) VALUE ZEROS.
039700           05  WKS-GC-PEOR-LIBRO       PIC X(20) VALUE SPACES.
039800           05  WKS-GC-VALOR            PIC S9(04) VALUE ZEROS.
039900           05  FILLER                  PIC X(03) VALUE SPACES.
040000
040100******************************************************************
040200*       A C U M U L A D O R E S   D E L   C L V   T R A C K E R  *
040300******************************************************************
040400       01  WKS-CLV-ACUM.
040500           05  WKS-CLV-CANT            PIC 9(05) COMP VALUE ZEROS.
040600           05  WKS-CLV-CANT-GANO-LIN   PIC 9(05) COMP VALUE ZEROS.
040700           05  WKS-CLV-SUMA-TODOS      PIC S9(07)V9999 VALUE ZEROS.
040800           05  WKS-CLV-SUMA-GANADORAS  PIC S9(07)V9999 VALUE ZEROS.
040900           05  WKS-CLV-CANT-GANADORAS  PIC 9(05) COMP VALUE ZEROS.
041000           05  WKS-CLV-SUMA-PERDEDORAS PIC S9(07)V9999 VALUE ZEROS.
041100           05  WKS-CLV-CANT-PERDEDORAS PIC 9(05) COMP VALUE ZEROS.
041200           05  WKS-CLV-MEJOR           PIC S9(05)V9999 VALUE ZEROS.
041300           05  WKS-CLV-PEOR            PIC S9(05)V9999 VALUE ZEROS.
041400           05  WKS-CLV-PROMEDIO        PIC S9(05)V9999 VALUE ZEROS.
041500           05  WKS-CLV-PROM-GANADORAS  PIC S9(05)V9999 VALUE ZEROS.
041600           05  WKS-CLV-PROM-PERDEDORAS PIC S9(05)V9999 VALUE ZEROS.
041700           05  WKS-CLV-TASA-GANO-LIN   PIC S9(03)V9999 VALUE ZEROS.
041800           05  WKS-CLV-MENSAJE         PIC X(60) VALUE SPACES.
041900           05  FILLER                  PIC X(02) VALUE SPACES.
042000
042100******************************************************************
042200*         A C U M U L A D O R E S   D E   B A N C A               *
042300******************************************************************
042400       01  WKS-BANCA-ACUM.
042500           05  WKS-BAN-DEPOSITOS       PIC S9(09)V99 VALUE ZEROS.
042600           05  WKS-BAN-RETIROS         PIC S9(09)V99 VALUE ZEROS.
042700           05  WKS-BAN-INICIAL         PIC S9(09)V99 VALUE ZEROS.
042800           05  WKS-BAN-ACTUAL          PIC S9(09)V99 VALUE ZEROS.
042900           05  WKS-BAN-ROI-REAL        PIC S9(03)V9999 VALUE ZEROS.
043000           05  WKS-BAN-CRECIMIENTO     PIC S9(03)V9999 VALUE ZEROS.
043100           05  WKS-BAN-RATIO-TEMP      PIC S9(01)V9999 VALUE ZEROS.
043200           05  FILLER                  PIC X(02) VALUE SPACES.
043300
043400******************************************************************
043500*   C A M P O S   D E   C A L C U L O   D E   P A G O            *
043600******************************************************************
043700       01  WKS-PAGO-POTENCIAL.
043800           05  WKS-PP-DIVISION         PIC S9(05)V99 VALUE ZEROS.
043900           05  WKS-PP-GANANCIA         PIC S9(09)V99 VALUE ZEROS.
044000           05  FILLER                  PIC X(02) VALUE SPACES.
044100
044200******************************************************************
044300*   C A M P O S   D E   C O N V E R S I O N   D E   M O M I O S  *
044400******************************************************************
044500       01  WKS-CONVERSION-ODDS.
044600           05  WKS-CO-ODDS             PIC S9(04).
044700           05  WKS-CO-DECIMAL          PIC S9(03)V9999 VALUE ZEROS.
044800           05  WKS-CO-PROB-IMPLIC      PIC S9(03)V9999 VALUE ZEROS.
044900           05  FILLER                  PIC X(02) VALUE SPACES.
045000
045100******************************************************************
045200*        C A M P O S   D E   C A L C U L O   D E   C L V         *
045300******************************************************************
045400       01  WKS-CALC-CLV.
045500           05  WKS-CC-DEC-PROPIA       PIC S9(03)V9999 VALUE ZEROS.
045600           05  WKS-CC-DEC-CIERRE       PIC S9(03)V9999 VALUE ZEROS.
045700           05  WKS-CC-CLV-PCT          PIC S9(05)V9999 VALUE ZEROS.
045800           05  FILLER                  PIC X(02) VALUE SPACES.
045900
046000******************************************************************
046100*     C A M P O S   D E   C A L C U L O   D E   K E L L Y        *
046200******************************************************************
046300       01  WKS-CALC-KELLY.
046400           05  WKS-CK-B                PIC S9(03)V9999 VALUE ZEROS.
046500           05  WKS-CK-P                PIC 9(01)V9999 VALUE ZEROS.
046600           05  WKS-CK-Q                PIC 9(01)V9999 VALUE ZEROS.
046700           05  WKS-CK-FRACCION         PIC S9(03)V9999 VALUE ZEROS.
046800           05  WKS-CK-EV               PIC S9(03)V9999 VALUE ZEROS.
046900           05  WKS-CK-EDGE             PIC S9(03)V9999 VALUE ZEROS.
047000           05  WKS-CK-PROB-IMPLIC      PIC S9(03)V9999 VALUE ZEROS.
047100           05  FILLER                  PIC X(02) VALUE SPACES.
047200
047300******************************************************************
047400*   C A M P O S   D E   E X T R A C C I O N   D E   E Q U I P O  *
047500******************************************************************
047600       01  WKS-EXTRACCION.
047700           05  WKS-EXT-EVENTO          PIC X(40).
047800           05  WKS-EXT-POS-SEP         PIC 9(02) COMP VALUE ZEROS.
047900           05  WKS-EXT-HOME            PIC X(40) VALUE SPACES.
048000           05  WKS-EXT-AWAY            PIC X(40) VALUE SPACES.
048100           05  FILLER                  PIC X(02) VALUE SPACES.
048200
048300******************************************************************
048400*   C A M P O S   D E   B U S Q U E D A   D E   S U B C A D E N A*
048500******************************************************************
048600       01  WKS-BUSCA-TEXTO.
048700           05  WKS-BT-CADENA           PIC X(30) VALUE SPACES.
048800           05  WKS-BT-PATRON           PIC X(40) VALUE SPACES.
048900           05  WKS-BT-LARGO-PATRON     PIC 9(02) COMP VALUE ZEROS.
049000           05  WKS-BT-LARGO-CADENA     PIC 9(02) COMP VALUE ZEROS.
049100           05  WKS-BT-POS              PIC 9(02) COMP VALUE ZEROS.
049200           05  WKS-BT-LIMITE           PIC 9(02) COMP VALUE ZEROS.
049300           05  FILLER                  PIC X(02) VALUE SPACES.
049400       01  WKS-ALFABETO-MINUSCULAS     PIC X(26)
049500               VALUE 'abcdefghijklmnopqrstuvwxyz'.
049600       01  WKS-ALFABETO-MAYUSCULAS     PIC X(26)
049700               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049800
049900******************************************************************
050000*   C A M P O S   D E   L I Q U I D A C I O N   A U T O M A T I C*
050100******************************************************************
050200       01  WKS-LIQUIDACION.
050300           05  WKS-LIQ-PUNTAJE-SEL     PIC S9(04) VALUE ZEROS.
050400           05  WKS-LIQ-PUNTAJE-OPON    PIC S9(04) VALUE ZEROS.
050500           05  WKS-LIQ-ES-LOCAL        PIC X(01) VALUE SPACES.
050600               88  LIQ-SELECCIONO-LOCAL       VALUE 'L'.
050700               88  LIQ-SELECCIONO-VISITA      VALUE 'V'.
050800           05  WKS-LIQ-AJUSTADO        PIC S9(05)V9 VALUE ZEROS.
050900           05  WKS-LIQ-TOTAL           PIC S9(05) VALUE ZEROS.
051000           05  WKS-LIQ-RESULTADO       PIC X(08) VALUE SPACES.
051100           05  FILLER                  PIC X(02) VALUE SPACES.
051200
051300******************************************************************
051400*  T O K E N   Y   E X T R A C C I O N   D E   L I N E A         *
051500*  (VISTA DE CARACTERES POR TABLA - REDEFINES 2 DE 3)            *
051600******************************************************************
051700       01  WKS-TOK-FUENTE              PIC X(30) VALUE SPACES.
051800*    COPIA INDEPENDIENTE DE BET-SELECTION PARA SERVIR DE FUENTE
051900*    AL UNSTRING - NO SE PUEDE SEPARAR UN CAMPO HACIA SI MISMO.
052000       01  WKS-TOKEN.
052100           05  WKS-TOK-TABLA-SEL OCCURS 4 TIMES
052200                                  INDEXED BY IX-TOK.
052300               10  WKS-TOK-ACTUAL      PIC X(10).
052400           05  WKS-TOK-ACTUAL-R REDEFINES WKS-TOK-TABLA-SEL.
052500               10  WKS-TOK-BLOQUE      PIC X(40).
052600           05  WKS-TOK-CAR-TABLA REDEFINES WKS-TOK-BLOQUE.
052700               10  WKS-TOK-CAR OCCURS 40 TIMES
052800                               PIC X(01).
052900           05  WKS-TOK-CHAR-ACTUAL     PIC X(01) VALUE SPACE.
053000               88  TOK-ES-DIGITO               VALUE '0' THRU '9'.
053100               88  TOK-ES-PUNTO                VALUE '.'.
053200               88  TOK-ES-SIGNO                VALUE '+' '-'.
053300           05  WKS-TOK-CHAR-NUM REDEFINES WKS-TOK-CHAR-ACTUAL
053400                                   PIC 9(01).
053500           05  WKS-TOK-CANT            PIC 9(02) COMP VALUE ZEROS.
053600           05  WKS-TOK-I               PIC 9(02) COMP VALUE ZEROS.
053700           05  WKS-TOK-K               PIC 9(02) COMP VALUE ZEROS.
053800           05  WKS-TOK-BASE            PIC 9(02) COMP VALUE ZEROS.
053900           05  WKS-TOK-IDX             PIC 9(02) COMP VALUE ZEROS.
054000           05  WKS-TOK-ENTERO          PIC 9(05) VALUE ZEROS.
054100           05  WKS-TOK-DECIMAL         PIC 9(01) VALUE ZEROS.
054200           05  WKS-TOK-TIENE-PUNTO     PIC X(01) VALUE 'N'.
054300               88  TOKEN-TIENE-PUNTO           VALUE 'Y'.
054400           05  WKS-TOK-VIO-DIGITO      PIC X(01) VALUE 'N'.
054500               88  TOKEN-VIO-DIGITO            VALUE 'Y'.
054600           05  WKS-TOK-TERMINO         PIC X(01) VALUE 'N'.
054700               88  TOKEN-TERMINO               VALUE 'Y'.
054800           05  WKS-LINEA-EXTRAIDA      PIC S9(03)V9 VALUE ZEROS.
054900           05  FILLER                  PIC X(02) VALUE SPACES.
055000
055100******************************************************************
055200*              C A M P O S   D E   O R D E N A M I E N T O       *
055300******************************************************************
055400       01  WKS-ORDENA.
055500           05  WKS-ORD-CAMBIO          PIC X(01) VALUE 'N'.
055600               88  HUBO-CAMBIO                  VALUE 'Y'.
055700           05  WKS-ORD-I               PIC 9(03) COMP VALUE ZEROS.
055800           05  WKS-ORD-TOPE            PIC 9(03) COMP VALUE ZEROS.
055900           05  FILLER                  PIC X(02) VALUE SPACES.
056000
056100******************************************************************
056200*   M E N S A J E   D E   V A L I D A C I O N                   *
056300******************************************************************
056400       01  WKS-MSG-VALIDACION          PIC X(45) VALUE SPACES.
056500
056600******************************************************************
056700*   C A M P O S   D E   E D I C I O N   P A R A   R E P O R T E S*
056800******************************************************************
056900       01  WKS-EDITA-MONTO             PIC ZZZ,ZZZ,ZZ9.99- VALUE ZEROS.
057000       01  WKS-EDITA-MONTO2            PIC ZZZ,ZZZ,ZZ9.99- VALUE ZEROS.
057100       01  WKS-EDITA-PCT               PIC ZZ9.99- VALUE ZEROS.
057200       01  WKS-EDITA-PCT2              PIC ZZ9.99- VALUE ZEROS.
057300       01  WKS-EDITA-CONT              PIC ZZZZ9 VALUE ZEROS.
057400       01  WKS-EDITA-CONT2             PIC ZZZZ9 VALUE ZEROS.
057500       01  WKS-EDITA-ODDS              PIC +9999 VALUE ZEROS.
057600       01  WKS-EDITA-ODDS2             PIC +9999 VALUE ZEROS.
057700       01  WKS-EDITA-PUNTO             PIC +999.9 VALUE ZEROS.
057800       01  WKS-RAYA-REPORTE            PIC X(66) VALUE ALL '-'.
057900
058000       PROCEDURE DIVISION.
058100*=================*
058200       0000-MAIN.
058300*===========*
058400           PERFORM 1000-INICIO
058500               THRU 1000-INICIO-EXIT
058600           PERFORM 2000-PROCESA-APUESTAS
058700               THRU 2000-PROCESA-APUESTAS-EXIT
058800                UNTIL FIN-BETMAST
058900           PERFORM 4000-PROCESA-BANCA
059000               THRU 4000-PROCESA-BANCA-EXIT
059100                UNTIL FIN-BANKROLL
059200           PERFORM 4900-CALCULA-BANCA
059300               THRU 4900-CALCULA-BANCA-EXIT
059400           PERFORM 5000-CALCULA-RESUMEN-CLV
059500               THRU 5000-CALCULA-RESUMEN-CLV-EXIT
059600           PERFORM 6000-PROCESA-KELLY
059700               THRU 6000-PROCESA-KELLY-EXIT
059800                UNTIL FIN-KELLYREQ
059900           PERFORM 7000-PROCESA-COTIZACIONES
060000               THRU 7000-PROCESA-COTIZACIONES-EXIT
060100                UNTIL FIN-ODDSQTE
060200           PERFORM 7900-ORDENA-MEJORES
060300               THRU 7900-ORDENA-MEJORES-EXIT
060400           PERFORM 8000-IMPRIME-REPORTE
060500               THRU 8000-IMPRIME-REPORTE-EXIT
060600           PERFORM 9000-TERMINA-PROGRAMA
060700               THRU 9000-TERMINA-PROGRAMA-EXIT
060800           STOP RUN.
060900       0000-MAIN-EXIT. EXIT.
061000
061100******************************************************************
061200*   A P E R T U R A   D E   A R C H I V O S   Y   C A R G A       *
061300*   D E   P A R A M E T R O S   Y   T A B L A   D E   RESULTADOS *
061400******************************************************************
061500       1000-INICIO.
061600*=============*
061700           OPEN INPUT  BETMAST BANKROLL GAMERES ODDSQTE KELLYREQ
061800                        RUNPARM
061900           OPEN OUTPUT BETOUT RPTFILE
062000
062100           IF FS-BETMAST  NOT = '00' OR FS-BANKROLL NOT = '00' OR
062200              FS-GAMERES  NOT = '00' OR FS-ODDSQTE  NOT = '00' OR
062300              FS-KELLYREQ NOT = '00' OR FS-RUNPARM  NOT = '00' OR
062400              FS-BETOUT   NOT = '00' OR FS-RPTFILE  NOT = '00'
062500              MOVE 'OPEN'     TO WKS-ERR-ACCION
062600              MOVE SPACES     TO WKS-ERR-LLAVE
062700              MOVE 'VARIOS '  TO WKS-ERR-ARCHIVO
062800              MOVE FS-BETMAST TO WKS-ERR-FS
062900              CALL 'BETERR01' USING WKS-ERR-PROGRAMA WKS-ERR-ARCHIVO
063000                                     WKS-ERR-ACCION   WKS-ERR-LLAVE
063100                                     WKS-ERR-FS
063200              MOVE 91 TO RETURN-CODE
063300              STOP RUN
063400           END-IF
063500
063600           READ RUNPARM
063700               AT END
063800                   MOVE SPACES TO WKS-FECHA-CORRIDA
063900                   MOVE ZEROS  TO WKS-TOPE-MEJORES
064000               NOT AT END
064100                   MOVE RP-FECHA-CORRIDA  TO WKS-FECHA-CORRIDA
064200                   MOVE RP-TOPE-MEJORES   TO WKS-TOPE-MEJORES
064300           END-READ
064400
064500           IF WKS-TOPE-MEJORES = ZEROS
064600              MOVE 10 TO WKS-TOPE-MEJORES
064700           END-IF
064800
064900           MOVE WKS-FECHA-CORRIDA TO WKS-CONV-ENTRADA
065000           PERFORM 1900-CONVIERTE-FECHA
065100               THRU 1900-CONVIERTE-FECHA-EXIT
065200           MOVE WKS-CONV-MINUTOS TO WKS-MINUTOS-CORRIDA
065300
065400           PERFORM 1100-CARGA-RESULTADOS
065500               THRU 1100-CARGA-RESULTADOS-EXIT
065600                UNTIL FIN-GAMERES
065700
065800           MOVE ZEROS  TO WKS-CNT-TOTAL      WKS-CNT-PENDIENTE
065900                           WKS-CNT-GANADA     WKS-CNT-PERDIDA
066000                           WKS-CNT-EMPUJE     WKS-CNT-PEND-INICIAL
066100                           WKS-CNT-LIQUIDADAS WKS-CNT-FALLIDAS
066200                           WKS-CNT-INVALIDAS
066300           MOVE ZEROS  TO WKS-TOT-APOSTADO WKS-TOT-GANANCIA
066400                           WKS-BASE-ROI.
066500       1000-INICIO-EXIT. EXIT.
066600
066700*    CARGA LA TABLA DE RESULTADOS FINALES (SUSTITUTO DE ARCHIVO
066800*    INDEXADO - SE BUSCA LUEGO CON SEARCH POR DEPORTE+EQUIPOS)
066900       1100-CARGA-RESULTADOS.
067000*====================*
067100           READ GAMERES
067200               AT END
067300                   SET FIN-GAMERES TO TRUE
067400               NOT AT END
067500                   ADD 1 TO TBL-RES-CANT
067600                   SET IX-RES TO TBL-RES-CANT
067700                   MOVE GR-SPORT      TO TR-SPORT     (IX-RES)
067800                   MOVE GR-HOME-TEAM  TO TR-HOME-TEAM  (IX-RES)
067900                   MOVE GR-AWAY-TEAM  TO TR-AWAY-TEAM  (IX-RES)
068000                   MOVE GR-HOME-SCORE TO TR-HOME-SCORE (IX-RES)
068100                   MOVE GR-AWAY-SCORE TO TR-AWAY-SCORE (IX-RES)
068200                   MOVE GR-STATUS     TO TR-STATUS     (IX-RES)
068300           END-READ.
068400       1100-CARGA-RESULTADOS-EXIT. EXIT.
068500
068600*    CONVIERTE UNA FECHA/HORA DE 14 POSICIONES (AAAAMMDDHHMMSS)
068700*    A MINUTOS ABSOLUTOS SOBRE UN CALENDARIO DE 30 DIAS POR MES,
068800*    SUFICIENTE PARA COMPARAR "AL MENOS 3 HORAS DE DIFERENCIA".
068900*    NO SE USAN FUNCIONES INTRINSECAS DE FECHA.
069000       1900-CONVIERTE-FECHA.
069100*====================*
069200           IF WKS-CONV-ENTRADA = SPACES
069300              MOVE ZEROS TO WKS-CONV-MINUTOS
069400           ELSE
069500              COMPUTE WKS-CONV-MINUTOS =
069600                      ((((WKS-CE-ANIO * 360) +
069700                         ((WKS-CE-MES - 1) * 30) +
069800                         (WKS-CE-DIA - 1)) * 24) +
069900                          WKS-CE-HORA) * 60 + WKS-CE-MIN
070000           END-IF.
070100       1900-CONVIERTE-FECHA-EXIT. EXIT.
070200
070300******************************************************************
070400*   P A S O   P R I N C I P A L   S O B R E   E L   M A E S T R O*
070500*   D E   A P U E S T A S  -  E N R I Q U E C E ,  L I Q U I D A *
070600*   Y   A C U M U L A   U N A   A P U E S T A   P O R   V U E L T*
070700******************************************************************
070800       2000-PROCESA-APUESTAS.
070900*====================*
071000           READ BETMAST
071100               AT END
071200                   SET FIN-BETMAST TO TRUE
071300               NOT AT END
071400                   ADD 1 TO WKS-CNT-TOTAL
071500                   PERFORM 2050-VALIDA-APUESTA
071600                       THRU 2050-VALIDA-APUESTA-EXIT
071700                   IF APUESTA-ES-INVALIDA
071800                      ADD 1 TO WKS-CNT-INVALIDAS
071900                      DISPLAY '*** APUESTA ' BET-ID
072000                              ' RECHAZADA: ' WKS-MSG-VALIDACION
072100                              UPON CONSOLE
072200                   END-IF
072300                   IF BET-EST-PENDIENTE
072400                      ADD 1 TO WKS-CNT-PEND-INICIAL
072500                   END-IF
072600                   PERFORM 2100-CALCULA-PAGO-POTENCIAL
072700                       THRU 2100-CALCULA-PAGO-POTENCIAL-EXIT
072800                   IF BET-CLOSING-FLG = 'Y' AND BET-CLOSING-ODDS NOT = 0
072900                      PERFORM 2200-CALCULA-CLV
073000                          THRU 2200-CALCULA-CLV-EXIT
073100                   END-IF
073200                   IF BET-EST-PENDIENTE AND BET-EVENT-START NOT = SPACES
073300                      PERFORM 2300-LIQUIDACION-AUTOMATICA
073400                          THRU 2300-LIQUIDACION-AUTOMATICA-EXIT
073500                   END-IF
073600                   PERFORM 2400-ACUMULA-ANALITICA
073700                       THRU 2400-ACUMULA-ANALITICA-EXIT
073800                   PERFORM 2900-ESCRIBE-BETOUT
073900                       THRU 2900-ESCRIBE-BETOUT-EXIT
074000           END-READ.
074100       2000-PROCESA-APUESTAS-EXIT. EXIT.
074200
074300*    VALIDACION DE CAMPOS DE LA APUESTA - CASCADA CLASICA CON
074400*    GO TO AL PUNTO DE SALIDA EN CUANTO SE DETECTA UN ERROR.
074500       2050-VALIDA-APUESTA.
074600*====================*
074700           SET APUESTA-ES-VALIDA TO TRUE
074800           MOVE SPACES TO WKS-MSG-VALIDACION
074900
075000           IF BET-STAKE NOT > 0
075100              SET APUESTA-ES-INVALIDA TO TRUE
075200              MOVE 'EL MONTO DE LA APUESTA DEBE SER MAYOR QUE CERO'
075300                   TO WKS-MSG-VALIDACION
075400              GO TO 2050-VALIDA-APUESTA-EXIT
075500           END-IF
075600
075700           IF BET-ODDS = ZEROS
075800              SET APUESTA-ES-INVALIDA TO TRUE
075900              MOVE 'LOS MOMIOS (ODDS) NO PUEDEN ESTAR AUSENTES'
076000                   TO WKS-MSG-VALIDACION
076100              GO TO 2050-VALIDA-APUESTA-EXIT
076200           END-IF
076300
076400           IF BET-SPORT = SPACES
076500              SET APUESTA-ES-INVALIDA TO TRUE
076600              MOVE 'EL DEPORTE NO PUEDE VENIR EN BLANCO'
076700                   TO WKS-MSG-VALIDACION
076800              GO TO 2050-VALIDA-APUESTA-EXIT
076900           END-IF
077000
077100           IF BET-EVENT-NAME = SPACES
077200              SET APUESTA-ES-INVALIDA TO TRUE
077300              MOVE 'EL NOMBRE DEL EVENTO NO PUEDE VENIR EN BLANCO'
077400                   TO WKS-MSG-VALIDACION
077500              GO TO 2050-VALIDA-APUESTA-EXIT
077600           END-IF
077700
077800           IF BET-TYPE = SPACES
077900              SET APUESTA-ES-INVALIDA TO TRUE
078000              MOVE 'EL TIPO DE APUESTA NO PUEDE VENIR EN BLANCO'
078100                   TO WKS-MSG-VALIDACION
078200              GO TO 2050-VALIDA-APUESTA-EXIT
078300           END-IF
078400
078500           IF BET-SELECTION = SPACES
078600              SET APUESTA-ES-INVALIDA TO TRUE
078700              MOVE 'LA SELECCION NO PUEDE VENIR EN BLANCO'
078800                   TO WKS-MSG-VALIDACION
078900              GO TO 2050-VALIDA-APUESTA-EXIT
079000           END-IF
079100
079200           IF BET-SPORTSBOOK = SPACES
079300              SET APUESTA-ES-INVALIDA TO TRUE
079400              MOVE 'LA CASA DE APUESTAS NO PUEDE VENIR EN BLANCO'
079500                   TO WKS-MSG-VALIDACION
079600              GO TO 2050-VALIDA-APUESTA-EXIT
079700           END-IF.
079800       2050-VALIDA-APUESTA-EXIT. EXIT.
079900
080000*    PAGO POTENCIAL A LA FECHA DE COLOCACION (SI NO VIENE YA
080100*    CALCULADO DESDE EL ORIGEN).
080200       2100-CALCULA-PAGO-POTENCIAL.
080300*==========================*
080400           IF BET-POT-PAYOUT = ZEROS
080500              IF BET-ODDS > 0
080600                 COMPUTE WKS-PP-DIVISION ROUNDED =
080700                         BET-ODDS / 100
080800              ELSE
080900                 COMPUTE WKS-PP-DIVISION ROUNDED =
081000                         100 / (0 - BET-ODDS)
081100              END-IF
081200              COMPUTE WKS-PP-GANANCIA = BET-STAKE * WKS-PP-DIVISION
081300              COMPUTE BET-POT-PAYOUT = WKS-PP-GANANCIA + BET-STAKE
081400           END-IF.
081500       2100-CALCULA-PAGO-POTENCIAL-EXIT. EXIT.
081600
081700*    VALOR DE LINEA DE CIERRE (CLV) Y BANDERA DE LINEA GANADA
081800       2200-CALCULA-CLV.
081900*================*
082000           MOVE BET-ODDS         TO WKS-CO-ODDS
082100           PERFORM 2250-CONVIERTE-A-DECIMAL
082200               THRU 2250-CONVIERTE-A-DECIMAL-EXIT
082300           MOVE WKS-CO-DECIMAL    TO WKS-CC-DEC-PROPIA
082400
082500           MOVE BET-CLOSING-ODDS TO WKS-CO-ODDS
082600           PERFORM 2250-CONVIERTE-A-DECIMAL
082700               THRU 2250-CONVIERTE-A-DECIMAL-EXIT
082800           MOVE WKS-CO-DECIMAL    TO WKS-CC-DEC-CIERRE
082900
083000           COMPUTE WKS-CC-CLV-PCT ROUNDED =
083100                   ((WKS-CC-DEC-PROPIA / WKS-CC-DEC-CIERRE) - 1) * 100
083200           MOVE SPACES TO BET-BEAT-LINE
083300
083400*    PARA DOS MOMIOS NEGATIVOS, EL DE MAGNITUD MENOR ES EL MAYOR
083500*    ALGEBRAICAMENTE (EJ. -150 > -200), ASI QUE LA COMPARACION
083600*    DE MAGNITUD SE REDUCE A LA MISMA PRUEBA ALGEBRAICA - NO SE
083700*    REQUIERE VALOR ABSOLUTO.
083800           IF BET-ODDS > 0 AND BET-CLOSING-ODDS > 0
083900              IF BET-ODDS > BET-CLOSING-ODDS
084000                 MOVE 'Y' TO BET-BEAT-LINE
084100              ELSE
084200                 MOVE 'N' TO BET-BEAT-LINE
084300              END-IF
084400           ELSE
084500              IF BET-ODDS < 0 AND BET-CLOSING-ODDS < 0
084600                 IF BET-ODDS > BET-CLOSING-ODDS
084700                    MOVE 'Y' TO BET-BEAT-LINE
084800                 ELSE
084900                    MOVE 'N' TO BET-BEAT-LINE
085000                 END-IF
085100              ELSE
085200                 IF BET-ODDS > BET-CLOSING-ODDS
085300                    MOVE 'Y' TO BET-BEAT-LINE
085400                 ELSE
085500                    MOVE 'N' TO BET-BEAT-LINE
085600                 END-IF
085700              END-IF
085800           END-IF.
085900       2200-CALCULA-CLV-EXIT. EXIT.
086000
086100*    CONVIERTE MOMIOS AMERICANOS A MOMIOS DECIMALES.  SIN
086200*    FUNCIONES INTRINSECAS - LA MAGNITUD DE UN MOMIO NEGATIVO
086300*    SE OBTIENE CON (CERO MENOS EL MOMIO).
086400       2250-CONVIERTE-A-DECIMAL.
086500*========================*
086600           IF WKS-CO-ODDS > 0
086700              COMPUTE WKS-CO-DECIMAL = (WKS-CO-ODDS / 100) + 1
086800           ELSE
086900              COMPUTE WKS-CO-DECIMAL =
087000                      (100 / (0 - WKS-CO-ODDS)) + 1
087100           END-IF.
087200       2250-CONVIERTE-A-DECIMAL-EXIT. EXIT.
087300
087400*    PROBABILIDAD IMPLICITA A PARTIR DE MOMIOS AMERICANOS
087500       2260-CALCULA-PROB-IMPLICITA.
087600*============================*
087700           IF WKS-CO-ODDS > 0
087800              COMPUTE WKS-CO-PROB-IMPLIC = 100 / (WKS-CO-ODDS + 100)
087900           ELSE
088000              COMPUTE WKS-CO-PROB-IMPLIC =
088100                      (0 - WKS-CO-ODDS) / ((0 - WKS-CO-ODDS) + 100)
088200           END-IF.
088300       2260-CALCULA-PROB-IMPLICITA-EXIT. EXIT.
088400
088500******************************************************************
088600*          L I Q U I D A C I O N   A U T O M A T I C A            *
088700******************************************************************
088800       2300-LIQUIDACION-AUTOMATICA.
088900*===========================*
089000           MOVE BET-EVENT-START TO WKS-CONV-ENTRADA
089100           PERFORM 1900-CONVIERTE-FECHA
089200               THRU 1900-CONVIERTE-FECHA-EXIT
089300           MOVE WKS-CONV-MINUTOS TO WKS-MINUTOS-EVENTO
089400
089500*    VENTANA DE 180 MINUTOS (3 HORAS) DESPUES DEL INICIO DEL EVENTO
089600*    ANTES DE INTENTAR LA AUTOLIQUIDACION - DA TIEMPO A QUE GAMERES
089700*    TRAIGA EL RESULTADO FINAL.
089800           COMPUTE WKS-TIEMPO-TRANSCURRIDO =
089900               WKS-MINUTOS-CORRIDA - WKS-MINUTOS-EVENTO
090000           IF WKS-TIEMPO-TRANSCURRIDO < 180
090100              GO TO 2300-LIQUIDACION-AUTOMATICA-EXIT
090200           END-IF
090300
090400           PERFORM 2310-EXTRAE-EQUIPOS
090500               THRU 2310-EXTRAE-EQUIPOS-EXIT
090600           IF NOT SEPARADOR-HALLADO
090700              ADD 1 TO WKS-CNT-FALLIDAS
090800              GO TO 2300-LIQUIDACION-AUTOMATICA-EXIT
090900           END-IF
091000
091100           PERFORM 2320-BUSCA-RESULTADO
091200               THRU 2320-BUSCA-RESULTADO-EXIT
091300           IF RESULTADO-NO-HALLADO
091400              ADD 1 TO WKS-CNT-FALLIDAS
091500              GO TO 2300-LIQUIDACION-AUTOMATICA-EXIT
091600           END-IF
091700
091800           MOVE BET-SELECTION TO WKS-TOK-FUENTE
091900           PERFORM 2330-EXTRAE-LINEA
092000               THRU 2330-EXTRAE-LINEA-EXIT
092100
092200           PERFORM 2340-DETERMINA-RESULTADO
092300               THRU 2340-DETERMINA-RESULTADO-EXIT
092400
092500           IF WKS-LIQ-RESULTADO = 'PENDING '
092600              GO TO 2300-LIQUIDACION-AUTOMATICA-EXIT
092700           END-IF
092800
092900           PERFORM 2350-APLICA-LIQUIDACION
093000               THRU 2350-APLICA-LIQUIDACION-EXIT
093100
093200           ADD 1 TO WKS-CNT-LIQUIDADAS
093300           ADD 1 TO TBL-LOG-CANT
093400           SET IX-LOG TO TBL-LOG-CANT
093500           MOVE BET-EVENT-NAME   TO TL-EVENTO   (IX-LOG)
093600           MOVE BET-STATUS       TO TL-STATUS-NUEVO (IX-LOG).
093700       2300-LIQUIDACION-AUTOMATICA-EXIT. EXIT.
093800
093900*    EXTRAE EQUIPO LOCAL (HOME) Y VISITANTE (AWAY) DEL NOMBRE
094000*    DEL EVENTO, SEPARADO POR ' VS ', ' @ ' O ' - '.
094100       2310-EXTRAE-EQUIPOS.
094200*=====================*
094300           MOVE 'N' TO WKS-SEP-HALLADO
094400           MOVE SPACES TO WKS-EXT-HOME WKS-EXT-AWAY
094500           MOVE BET-EVENT-NAME TO WKS-EXT-EVENTO
094600
094700           UNSTRING WKS-EXT-EVENTO DELIMITED BY ' vs '
094800               INTO WKS-EXT-HOME WKS-EXT-AWAY
094900           END-UNSTRING
095000           IF WKS-EXT-AWAY NOT = SPACES
095100              SET SEPARADOR-HALLADO TO TRUE
095200              GO TO 2310-EXTRAE-EQUIPOS-EXIT
095300           END-IF
095400
095500           UNSTRING WKS-EXT-EVENTO DELIMITED BY ' @ '
095600               INTO WKS-EXT-HOME WKS-EXT-AWAY
095700           END-UNSTRING
095800           IF WKS-EXT-AWAY NOT = SPACES
095900              SET SEPARADOR-HALLADO TO TRUE
096000              GO TO 2310-EXTRAE-EQUIPOS-EXIT
096100           END-IF
096200
096300           UNSTRING WKS-EXT-EVENTO DELIMITED BY ' - '
096400               INTO WKS-EXT-HOME WKS-EXT-AWAY
096500           END-UNSTRING
096600           IF WKS-EXT-AWAY NOT = SPACES
096700              SET SEPARADOR-HALLADO TO TRUE
096800           END-IF.
096900       2310-EXTRAE-EQUIPOS-EXIT. EXIT.
097000
097100*    BUSCA EL RESULTADO FINAL EN LA TABLA CARGADA DE GAMERES -
097200*    SEARCH LINEAL (SUSTITUTO DE ARCHIVO INDEXADO).
097300       2320-BUSCA-RESULTADO.
097400*====================*
097500           SET RESULTADO-NO-HALLADO TO TRUE
097600           SET IX-RES TO 1
097700           SEARCH TBL-RES-FILA
097800               AT END
097900                   SET RESULTADO-NO-HALLADO TO TRUE
098000               WHEN TR-SPORT     (IX-RES) = BET-SPORT
098100                AND TR-HOME-TEAM (IX-RES) = WKS-EXT-HOME
098200                AND TR-AWAY-TEAM (IX-RES) = WKS-EXT-AWAY
098300                AND TR-ES-FINAL  (IX-RES)
098400                   SET RESULTADO-HALLADO TO TRUE
098500           END-SEARCH.
098600       2320-BUSCA-RESULTADO-EXIT. EXIT.
098700
098800*    EXTRAE LA LINEA (SPREAD O TOTAL) DEL TEXTO DE LA SELECCION.
098900*    EL PRIMER TOKEN QUE RESULTA NUMERICO (QUITANDO SIGNOS) DA
099000*    LA LINEA, SIEMPRE COMO MAGNITUD POSITIVA - NO SE REAPLICA
099100*    EL SIGNO ORIGINAL, TAL COMO LO HACE EL SISTEMA QUE SE
099200*    SUSTITUYE.
099300       2330-EXTRAE-LINEA.
099400*==================*
099500           MOVE 'N' TO WKS-LINEA-PRESENTE
099600           MOVE ZEROS TO WKS-LINEA-EXTRAIDA
099700           MOVE SPACES TO WKS-TOK-ACTUAL (1) WKS-TOK-ACTUAL (2)
099800                          WKS-TOK-ACTUAL (3) WKS-TOK-ACTUAL (4)
099900
100000           UNSTRING WKS-TOK-FUENTE DELIMITED BY ALL SPACE
100100               INTO WKS-TOK-ACTUAL (1) WKS-TOK-ACTUAL (2)
100200                    WKS-TOK-ACTUAL (3) WKS-TOK-ACTUAL (4)
100300           END-UNSTRING
100400
100500           PERFORM 2335-PRUEBA-TOKEN THRU 2335-PRUEBA-TOKEN-EXIT
100600               VARYING WKS-TOK-I FROM 1 BY 1
100700               UNTIL WKS-TOK-I > 4 OR LINEA-ESTA-PRESENTE.
100800       2330-EXTRAE-LINEA-EXIT. EXIT.
100900
101000*    PRUEBA SI EL TOKEN WKS-TOK-I ES NUMERICO (QUITANDO SIGNOS) -
101100*    SI LO ES Y TRAE AL MENOS UN DIGITO, FIJA LA LINEA EXTRAIDA.
101200       2335-PRUEBA-TOKEN.
101300*===================*
101400           MOVE ZEROS TO WKS-TOK-ENTERO WKS-TOK-DECIMAL
101500           MOVE 'N' TO WKS-TOK-TIENE-PUNTO
101600           MOVE 'N' TO WKS-TOK-VIO-DIGITO
101700           MOVE 'N' TO WKS-TOK-TERMINO
101800           MOVE 'Y' TO WKS-TOK-NUMERICO
101900           COMPUTE WKS-TOK-BASE = (WKS-TOK-I - 1) * 10
102000
102100           PERFORM 2336-PRUEBA-CARACTER THRU 2336-PRUEBA-CARACTER-EXIT
102200               VARYING WKS-TOK-K FROM 1 BY 1
102300               UNTIL WKS-TOK-K > 10 OR NOT TOKEN-ES-NUMERICO
102400                                     OR TOKEN-TERMINO
102500
102600           IF TOKEN-ES-NUMERICO AND TOKEN-VIO-DIGITO
102700              COMPUTE WKS-LINEA-EXTRAIDA ROUNDED =
102800                      WKS-TOK-ENTERO + (WKS-TOK-DECIMAL / 10)
102900              SET LINEA-ESTA-PRESENTE TO TRUE
103000           END-IF.
103100       2335-PRUEBA-TOKEN-EXIT. EXIT.
103200
103300*    REVISA UN SOLO CARACTER DEL TOKEN ACTUAL, TOMADO DE LA
103400*    VISTA DE CARACTERES WKS-TOK-CAR (REDEFINES DE WKS-TOK-BLOQUE).
103500       2336-PRUEBA-CARACTER.
103600*=====================*
103700           COMPUTE WKS-TOK-IDX = WKS-TOK-BASE + WKS-TOK-K
103800           MOVE WKS-TOK-CAR (WKS-TOK-IDX) TO WKS-TOK-CHAR-ACTUAL
103900
104000           IF WKS-TOK-CHAR-ACTUAL = SPACE
104100              IF TOKEN-VIO-DIGITO
104200                 SET TOKEN-TERMINO TO TRUE
104300              ELSE
104400                 MOVE 'N' TO WKS-TOK-NUMERICO
104500              END-IF
104600           ELSE
104700              IF TOK-ES-SIGNO
104800                 NEXT SENTENCE
104900              ELSE
105000                 IF TOK-ES-PUNTO
105100                    SET TOKEN-TIENE-PUNTO TO TRUE
105200                 ELSE
105300                    IF TOK-ES-DIGITO
105400                       SET TOKEN-VIO-DIGITO TO TRUE
105500                       IF TOKEN-TIENE-PUNTO
105600                          MOVE WKS-TOK-CHAR-NUM TO WKS-TOK-DECIMAL
105700                       ELSE
105800                          COMPUTE WKS-TOK-ENTERO =
105900                              (WKS-TOK-ENTERO * 10) + WKS-TOK-CHAR-NUM
106000                       END-IF
106100                    ELSE
106200                       MOVE 'N' TO WKS-TOK-NUMERICO
106300                    END-IF
106400                 END-IF
106500              END-IF
106600           END-IF.
106700       2336-PRUEBA-CARACTER-EXIT. EXIT.
106800
106900*    DETERMINA GANADOR/PERDEDOR/EMPUJE DE LA APUESTA PENDIENTE
107000*    CONTRA EL RESULTADO FINAL DEL JUEGO YA LOCALIZADO EN
107100*    TBL-RES-FILA (IX-RES).  SI LA SELECCION NO MENCIONA A NINGUNO
107200*    DE LOS DOS EQUIPOS, O SI FALTA LA LINEA PARA SPREAD/TOTAL,
107300*    EL RESULTADO QUEDA EN PENDING (NO SE TOCA LA APUESTA).
107400       2340-DETERMINA-RESULTADO.
107500*=========================*
107600           MOVE 'PENDING ' TO WKS-LIQ-RESULTADO
107700
107800           MOVE BET-SELECTION TO WKS-BT-CADENA
107900           INSPECT WKS-BT-CADENA CONVERTING WKS-ALFABETO-MINUSCULAS
108000                                          TO WKS-ALFABETO-MAYUSCULAS
108100
108200           MOVE WKS-EXT-HOME TO WKS-BT-PATRON
108300           INSPECT WKS-BT-PATRON CONVERTING WKS-ALFABETO-MINUSCULAS
108400                                          TO WKS-ALFABETO-MAYUSCULAS
108500           PERFORM 2345-CONTIENE-SUBCADENA
108600               THRU 2345-CONTIENE-SUBCADENA-EXIT
108700
108800           IF BT-FUE-HALLADO
108900              SET LIQ-SELECCIONO-LOCAL TO TRUE
109000           ELSE
109100              MOVE WKS-EXT-AWAY TO WKS-BT-PATRON
109200              INSPECT WKS-BT-PATRON CONVERTING WKS-ALFABETO-MINUSCULAS
109300                                             TO WKS-ALFABETO-MAYUSCULAS
109400              PERFORM 2345-CONTIENE-SUBCADENA
109500                  THRU 2345-CONTIENE-SUBCADENA-EXIT
109600              IF BT-FUE-HALLADO
109700                 SET LIQ-SELECCIONO-VISITA TO TRUE
109800              ELSE
109900                 GO TO 2340-DETERMINA-RESULTADO-EXIT
110000              END-IF
110100           END-IF
110200
110300           IF LIQ-SELECCIONO-LOCAL
110400              MOVE TR-HOME-SCORE (IX-RES) TO WKS-LIQ-PUNTAJE-SEL
110500              MOVE TR-AWAY-SCORE (IX-RES) TO WKS-LIQ-PUNTAJE-OPON
110600           ELSE
110700              MOVE TR-AWAY-SCORE (IX-RES) TO WKS-LIQ-PUNTAJE-SEL
110800              MOVE TR-HOME-SCORE (IX-RES) TO WKS-LIQ-PUNTAJE-OPON
110900           END-IF
111000
111100           IF BET-TYPE = 'MONEYLINE   '
111200              IF WKS-LIQ-PUNTAJE-SEL = WKS-LIQ-PUNTAJE-OPON
111300                 MOVE 'PUSH    ' TO WKS-LIQ-RESULTADO
111400              ELSE
111500                 IF WKS-LIQ-PUNTAJE-SEL > WKS-LIQ-PUNTAJE-OPON
111600                    MOVE 'WON     ' TO WKS-LIQ-RESULTADO
111700                 ELSE
111800                    MOVE 'LOST    ' TO WKS-LIQ-RESULTADO
111900                 END-IF
112000              END-IF
112100              GO TO 2340-DETERMINA-RESULTADO-EXIT
112200           END-IF
112300
112400           IF BET-TYPE = 'SPREAD      '
112500              IF NOT LINEA-ESTA-PRESENTE
112600                 GO TO 2340-DETERMINA-RESULTADO-EXIT
112700              END-IF
112800*       LA LINEA SE EXTRAE SIEMPRE COMO MAGNITUD POSITIVA - NO
112900*       SE REAPLICA EL SIGNO ORIGINAL DEL TOKEN (VER 2330).
113000              COMPUTE WKS-LIQ-AJUSTADO =
113100                      WKS-LIQ-PUNTAJE-SEL + WKS-LINEA-EXTRAIDA
113200              IF WKS-LIQ-AJUSTADO = WKS-LIQ-PUNTAJE-OPON
113300                 MOVE 'PUSH    ' TO WKS-LIQ-RESULTADO
113400              ELSE
113500                 IF WKS-LIQ-AJUSTADO > WKS-LIQ-PUNTAJE-OPON
113600                    MOVE 'WON     ' TO WKS-LIQ-RESULTADO
113700                 ELSE
113800                    MOVE 'LOST    ' TO WKS-LIQ-RESULTADO
113900                 END-IF
114000              END-IF
114100              GO TO 2340-DETERMINA-RESULTADO-EXIT
114200           END-IF
114300
114400           IF BET-TYPE = 'TOTAL_OVER  ' OR BET-TYPE = 'TOTAL_UNDER '
114500              IF NOT LINEA-ESTA-PRESENTE
114600                 GO TO 2340-DETERMINA-RESULTADO-EXIT
114700              END-IF
114800              COMPUTE WKS-LIQ-TOTAL = TR-HOME-SCORE (IX-RES)
114900                                     + TR-AWAY-SCORE (IX-RES)
115000              IF WKS-LIQ-TOTAL = WKS-LINEA-EXTRAIDA
115100                 MOVE 'PUSH    ' TO WKS-LIQ-RESULTADO
115200              ELSE
115300                 IF BET-TYPE = 'TOTAL_OVER  '
115400                    IF WKS-LIQ-TOTAL > WKS-LINEA-EXTRAIDA
115500                       MOVE 'WON     ' TO WKS-LIQ-RESULTADO
115600                    ELSE
115700                       MOVE 'LOST    ' TO WKS-LIQ-RESULTADO
115800                    END-IF
115900                 ELSE
116000                    IF WKS-LIQ-TOTAL < WKS-LINEA-EXTRAIDA
116100                       MOVE 'WON     ' TO WKS-LIQ-RESULTADO
116200                    ELSE
116300                       MOVE 'LOST    ' TO WKS-LIQ-RESULTADO
116400                    END-IF
116500                 END-IF
116600              END-IF
116700           END-IF.
116800       2340-DETERMINA-RESULTADO-EXIT. EXIT.
116900
117000*    INDICA SI WKS-BT-PATRON APARECE DENTRO DE WKS-BT-CADENA
117100*    (SUBCADENA, SIN IMPORTAR POSICION) - AMBOS YA CONVERTIDOS
117200*    A MAYUSCULAS POR EL LLAMADOR.
117300       2345-CONTIENE-SUBCADENA.
117400*=========================*
117500           MOVE 'N' TO WKS-BT-HALLADO
117600           PERFORM 2343-CALCULA-LARGO-PATRON
117700               THRU 2343-CALCULA-LARGO-PATRON-EXIT
117800
117900           IF WKS-BT-LARGO-PATRON > 0 AND WKS-BT-LARGO-PATRON NOT > 30
118000              COMPUTE WKS-BT-LIMITE = 31 - WKS-BT-LARGO-PATRON
118100              PERFORM 2346-COMPARA-POSICION
118200                  THRU 2346-COMPARA-POSICION-EXIT
118300                  VARYING WKS-BT-POS FROM 1 BY 1
118400                  UNTIL WKS-BT-POS > WKS-BT-LIMITE OR BT-FUE-HALLADO
118500           END-IF.
118600       2345-CONTIENE-SUBCADENA-EXIT. EXIT.
118700
118800*    CALCULA LA LONGITUD UTIL (SIN ESPACIOS A LA DERECHA) DEL
118900*    PATRON DE BUSQUEDA, EXPLORANDO DE DERECHA A IZQUIERDA.
119000       2343-CALCULA-LARGO-PATRON.
119100*============================*
119200           MOVE ZEROS TO WKS-BT-LARGO-PATRON
119300           PERFORM 2344-REVISA-POS-PATRON
119400               THRU 2344-REVISA-POS-PATRON-EXIT
119500               VARYING WKS-BT-POS FROM 40 BY -1
119600               UNTIL WKS-BT-POS < 1 OR WKS-BT-LARGO-PATRON NOT = ZERO.
119700       2343-CALCULA-LARGO-PATRON-EXIT. EXIT.
119800
119900       2344-REVISA-POS-PATRON.
120000*========================*
120100           IF WKS-BT-PATRON (WKS-BT-POS : 1) NOT = SPACE
120200              MOVE WKS-BT-POS TO WKS-BT-LARGO-PATRON
120300           END-IF.
120400       2344-REVISA-POS-PATRON-EXIT. EXIT.
120500
120600*    COMPARA EL PATRON CONTRA LA CADENA A PARTIR DE LA POSICION
120700*    WKS-BT-POS - SI COINCIDE FIJA BT-FUE-HALLADO.
120800       2346-COMPARA-POSICION.
120900*========================*
121000           IF WKS-BT-CADENA (WKS-BT-POS : WKS-BT-LARGO-PATRON) =
121100              WKS-BT-PATRON (1 : WKS-BT-LARGO-PATRON)
121200              SET BT-FUE-HALLADO TO TRUE
121300           END-IF.
121400       2346-COMPARA-POSICION-EXIT. EXIT.
121500
121600*    APLICA EL RESULTADO DE LA LIQUIDACION AUTOMATICA AL
121700*    MAESTRO DE APUESTAS - PAGO REAL, GANANCIA/PERDIDA Y SELLO
121800*    DE FECHA/HORA DE LIQUIDACION (SE USA LA FECHA DE CORRIDA).
121900       2350-APLICA-LIQUIDACION.
122000*=========================*
122100           MOVE WKS-LIQ-RESULTADO TO BET-STATUS
122200           EVALUATE TRUE
122300               WHEN BET-EST-GANADA
122400                   MOVE BET-POT-PAYOUT TO BET-ACT-PAYOUT
122500                   COMPUTE BET-PROFIT-LOSS = BET-ACT-PAYOUT - BET-STAKE
122600               WHEN BET-EST-PERDIDA
122700                   MOVE ZEROS TO BET-ACT-PAYOUT
122800                   COMPUTE BET-PROFIT-LOSS = 0 - BET-STAKE
122900               WHEN BET-EST-EMPUJE
123000                   MOVE BET-STAKE TO BET-ACT-PAYOUT
123100                   MOVE ZEROS TO BET-PROFIT-LOSS
123200           END-EVALUATE
123300           MOVE WKS-FECHA-CORRIDA TO BET-SETTLED-TS.
123400       2350-APLICA-LIQUIDACION-EXIT. EXIT.
123500
123600*    ACUMULA LOS TOTALES DE CARTERA (PORTAFOLIO), GANANCIA POR
123700*    CASA, POR DEPORTE Y EL RESUMEN DE CLV - SOLO LAS APUESTAS
123800*    LIQUIDADAS (GANADA/PERDIDA/EMPUJE) APORTAN A GANANCIA Y A
123900*    LAS TABLAS DE CASA/DEPORTE, TAL COMO LO HACE EL SISTEMA
124000*    ORIGEN (EL STAKE TOTAL SI INCLUYE LAS PENDIENTES).
124100       2400-ACUMULA-ANALITICA.
124200*=========================*
124300           ADD BET-STAKE TO WKS-TOT-APOSTADO
124400
124500           EVALUATE TRUE
124600               WHEN BET-EST-GANADA
124700                   ADD 1 TO WKS-CNT-GANADA
124800               WHEN BET-EST-PERDIDA
124900                   ADD 1 TO WKS-CNT-PERDIDA
125000               WHEN BET-EST-EMPUJE
125100                   ADD 1 TO WKS-CNT-EMPUJE
125200               WHEN BET-EST-PENDIENTE
125300                   ADD 1 TO WKS-CNT-PENDIENTE
125400           END-EVALUATE
125500
125600           IF BET-EST-GANADA OR BET-EST-PERDIDA OR BET-EST-EMPUJE
125700              ADD BET-PROFIT-LOSS TO WKS-TOT-GANANCIA
125800              ADD BET-STAKE       TO WKS-BASE-ROI
125900              PERFORM 2410-ACUMULA-POR-CASA
126000                  THRU 2410-ACUMULA-POR-CASA-EXIT
126100              PERFORM 2420-ACUMULA-POR-DEPORTE
126200                  THRU 2420-ACUMULA-POR-DEPORTE-EXIT
126300              IF BET-TIENE-CIERRE
126400                 PERFORM 2430-ACUMULA-CLV
126500                     THRU 2430-ACUMULA-CLV-EXIT
126600              END-IF
126700           END-IF.
126800       2400-ACUMULA-ANALITICA-EXIT. EXIT.
126900
127000*    BUSCA LA CASA DE APUESTAS DE LA APUESTA ACTUAL EN LA TABLA
127100*    TBL-CASAS (SEARCH LINEAL) Y ACUMULA CANTIDAD/GANANCIA - SI
127200*    NO EXISTE, SE AGREGA COMO FILA NUEVA.
127300       2410-ACUMULA-POR-CASA.
127400*========================*
127500           SET IX-CASA TO 1
127600           SEARCH TBL-CASAS-FILA
127700               AT END
127800                   PERFORM 2411-AGREGA-CASA-NUEVA
127900                       THRU 2411-AGREGA-CASA-NUEVA-EXIT
128000               WHEN TC-NOMBRE (IX-CASA) = BET-SPORTSBOOK
128100                   ADD 1 TO TC-CANT-APUESTAS (IX-CASA)
128200                   ADD BET-PROFIT-LOSS TO TC-GANANCIA (IX-CASA)
128300           END-SEARCH.
128400       2410-ACUMULA-POR-CASA-EXIT. EXIT.
128500
128600       2411-AGREGA-CASA-NUEVA.
128700*=========================*
128800           IF TBL-CASAS-CANT < 50
128900              ADD 1 TO TBL-CASAS-CANT
129000              SET IX-CASA TO TBL-CASAS-CANT
129100              MOVE BET-SPORTSBOOK  TO TC-NOMBRE       (IX-CASA)
129200              MOVE 1               TO TC-CANT-APUESTAS (IX-CASA)
129300              MOVE BET-PROFIT-LOSS TO TC-GANANCIA      (IX-CASA)
129400           END-IF.
129500       2411-AGREGA-CASA-NUEVA-EXIT. EXIT.
129600
129700*    IGUAL QUE 2410 PERO POR DEPORTE (TBL-DEPORTES).
129800       2420-ACUMULA-POR-DEPORTE.
129900*===========================*
130000           SET IX-DEPORTE TO 1
130100           SEARCH TBL-DEPORTES-FILA
130200               AT END
130300                   PERFORM 2421-AGREGA-DEPORTE-NUEVO
130400                       THRU 2421-AGREGA-DEPORTE-NUEVO-EXIT
130500               WHEN TD-NOMBRE (IX-DEPORTE) = BET-SPORT
130600                   ADD 1 TO TD-CANT-APUESTAS (IX-DEPORTE)
130700                   ADD BET-PROFIT-LOSS TO TD-GANANCIA (IX-DEPORTE)
130800           END-SEARCH.
130900       2420-ACUMULA-POR-DEPORTE-EXIT. EXIT.
131000
131100       2421-AGREGA-DEPORTE-NUEVO.
131200*============================*
131300           IF TBL-DEPORTES-CANT < 20
131400              ADD 1 TO TBL-DEPORTES-CANT
131500              SET IX-DEPORTE TO TBL-DEPORTES-CANT
131600              MOVE BET-SPORT       TO TD-NOMBRE       (IX-DEPORTE)
131700              MOVE 1               TO TD-CANT-APUESTAS (IX-DEPORTE)
131800              MOVE BET-PROFIT-LOSS TO TD-GANANCIA      (IX-DEPORTE)
131900           END-IF.
132000       2421-AGREGA-DEPORTE-NUEVO-EXIT. EXIT.
132100
132200*    ACUMULA EL TABLERO RESUMEN DE CLV - SOLO LLEGAN AQUI LAS
132300*    APUESTAS LIQUIDADAS QUE TENIAN MOMIO DE CIERRE (WKS-CC-CLV-PCT
132400*    CALCULADO EN 2200 PARA ESTE MISMO REGISTRO).
132500       2430-ACUMULA-CLV.
132600*==================*
132700           ADD 1 TO WKS-CLV-CANT
132800           ADD WKS-CC-CLV-PCT TO WKS-CLV-SUMA-TODOS
132900
133000           IF CLV-ES-EL-PRIMERO
133100              MOVE WKS-CC-CLV-PCT TO WKS-CLV-MEJOR
133200              MOVE WKS-CC-CLV-PCT TO WKS-CLV-PEOR
133300              MOVE 'N' TO WKS-CLV-PRIMERO
133400           ELSE
133500              IF WKS-CC-CLV-PCT > WKS-CLV-MEJOR
133600                 MOVE WKS-CC-CLV-PCT TO WKS-CLV-MEJOR
133700              END-IF
133800              IF WKS-CC-CLV-PCT < WKS-CLV-PEOR
133900                 MOVE WKS-CC-CLV-PCT TO WKS-CLV-PEOR
134000              END-IF
134100           END-IF
134200
134300           IF BET-GANO-LA-LINEA
134400              ADD 1 TO WKS-CLV-CANT-GANO-LIN
134500           END-IF
134600
134700           IF BET-EST-GANADA
134800              ADD 1 TO WKS-CLV-CANT-GANADORAS
134900              ADD WKS-CC-CLV-PCT TO WKS-CLV-SUMA-GANADORAS
135000           END-IF
135100           IF BET-EST-PERDIDA
135200              ADD 1 TO WKS-CLV-CANT-PERDEDORAS
135300              ADD WKS-CC-CLV-PCT TO WKS-CLV-SUMA-PERDEDORAS
135400           END-IF.
135500       2430-ACUMULA-CLV-EXIT. EXIT.
135600
135700*    TRASLADA LA APUESTA YA ENRIQUECIDA AL MAESTRO DE SALIDA
135800*    (BETOUT) - MISMO LAYOUT, PREFIJO BSL-.
135900       2900-ESCRIBE-BETOUT.
136000*======================*
136100           MOVE BET-ID           TO BSL-ID
136200           MOVE BET-SPORT        TO BSL-SPORT
136300           MOVE BET-EVENT-NAME   TO BSL-EVENT-NAME
136400           MOVE BET-TYPE         TO BSL-TYPE
136500           MOVE BET-SELECTION    TO BSL-SELECTION
136600           MOVE BET-STAKE        TO BSL-STAKE
136700           MOVE BET-ODDS         TO BSL-ODDS
136800           MOVE BET-POT-PAYOUT   TO BSL-POT-PAYOUT
136900           MOVE BET-ACT-PAYOUT   TO BSL-ACT-PAYOUT
137000           MOVE BET-SPORTSBOOK   TO BSL-SPORTSBOOK
137100           MOVE BET-STATUS       TO BSL-STATUS
137200           MOVE BET-PROFIT-LOSS  TO BSL-PROFIT-LOSS
137300           MOVE BET-PLACED-TS    TO BSL-PLACED-TS
137400           MOVE BET-SETTLED-TS   TO BSL-SETTLED-TS
137500           MOVE BET-EVENT-START  TO BSL-EVENT-START
137600           MOVE BET-CLOSING-ODDS TO BSL-CLOSING-ODDS
137700           MOVE BET-CLOSING-FLG  TO BSL-CLOSING-FLG
137800           MOVE BET-BEAT-LINE    TO BSL-BEAT-LINE
137900
138000           WRITE REG-APUESTA-SAL
138100
138200           IF FS-BETOUT NOT = '00'
138300              MOVE 'BETOUT'   TO WKS-ERR-ARCHIVO
138400              MOVE 'WRITE'    TO WKS-ERR-ACCION
138500              MOVE BET-ID     TO WKS-ERR-LLAVE
138600              MOVE FS-BETOUT  TO WKS-ERR-FS
138700              CALL 'BETERR01' USING WKS-ERR-PROGRAMA WKS-ERR-ARCHIVO
138800                                    WKS-ERR-ACCION    WKS-ERR-LLAVE
138900                                    WKS-ERR-FS
139000           END-IF.
139100       2900-ESCRIBE-BETOUT-EXIT. EXIT.
139200
139300*    LEE UN MOVIMIENTO DE BANCA Y ACUMULA DEPOSITOS/RETIROS -
139400*    LOS RETIROS YA VIENEN GRABADOS EN NEGATIVO EN BRL-AMOUNT.
139500       4000-PROCESA-BANCA.
139600*===================*
139700           READ BANKROLL
139800               AT END
139900                   SET FIN-BANKROLL TO TRUE
140000               NOT AT END
140100                   EVALUATE TRUE
140200                       WHEN BRL-ES-DEPOSITO
140300                           ADD BRL-AMOUNT TO WKS-BAN-DEPOSITOS
140400                       WHEN BRL-ES-RETIRO
140500                           ADD BRL-AMOUNT TO WKS-BAN-RETIROS
140600                   END-EVALUATE
140700           END-READ.
140800       4000-PROCESA-BANCA-EXIT. EXIT.
140900
141000*    CALCULA BANCA INICIAL, BANCA ACTUAL, ROI REAL Y CRECIMIENTO -
141100*    SE DIVIDE Y REDONDEA A 4 DECIMALES ANTES DE LLEVAR A PORCIENTO
141200*    (EL REDONDEO SE APLICA EN ESE ORDEN - NO AL FINAL).
141300       4900-CALCULA-BANCA.
141400*====================*
141500           COMPUTE WKS-BAN-INICIAL = WKS-BAN-DEPOSITOS - WKS-BAN-RETIROS
141600           COMPUTE WKS-BAN-ACTUAL  = WKS-BAN-DEPOSITOS - WKS-BAN-RETIROS
141700                                      + WKS-TOT-GANANCIA
141800
141900           IF WKS-BAN-DEPOSITOS > 0
142000              COMPUTE WKS-BAN-RATIO-TEMP ROUNDED =
142100                      WKS-TOT-GANANCIA / WKS-BAN-DEPOSITOS
142200              COMPUTE WKS-BAN-ROI-REAL = WKS-BAN-RATIO-TEMP * 100
142300           ELSE
142400              MOVE ZEROS TO WKS-BAN-ROI-REAL
142500           END-IF
142600
142700           IF WKS-BAN-INICIAL > 0
142800              COMPUTE WKS-BAN-RATIO-TEMP ROUNDED =
142900                      (WKS-BAN-ACTUAL - WKS-BAN-INICIAL) / WKS-BAN-INICIAL
143000              COMPUTE WKS-BAN-CRECIMIENTO = WKS-BAN-RATIO-TEMP * 100
143100           ELSE
143200              MOVE ZEROS TO WKS-BAN-CRECIMIENTO
143300           END-IF.
143400       4900-CALCULA-BANCA-EXIT. EXIT.
143500
143600*    CALCULA EL TABLERO RESUMEN DE CLV (TASAS Y PROMEDIOS) Y EL
143700*    MENSAJE DE INTERPRETACION SEGUN LOS RANGOS DEFINIDOS.
143800       5000-CALCULA-RESUMEN-CLV.
143900*===========================*
144000           IF WKS-CLV-CANT > 0
144100              COMPUTE WKS-CLV-PROMEDIO ROUNDED =
144200                      WKS-CLV-SUMA-TODOS / WKS-CLV-CANT
144300              COMPUTE WKS-CLV-TASA-GANO-LIN ROUNDED =
144400                      (WKS-CLV-CANT-GANO-LIN / WKS-CLV-CANT) * 100
144500           ELSE
144600              MOVE ZEROS TO WKS-CLV-PROMEDIO WKS-CLV-TASA-GANO-LIN
144700           END-IF
144800
144900           IF WKS-CLV-CANT-GANADORAS > 0
145000              COMPUTE WKS-CLV-PROM-GANADORAS ROUNDED =
145100                      WKS-CLV-SUMA-GANADORAS / WKS-CLV-CANT-GANADORAS
145200           ELSE
145300              MOVE ZEROS TO WKS-CLV-PROM-GANADORAS
145400           END-IF
145500
145600           IF WKS-CLV-CANT-PERDEDORAS > 0
145700              COMPUTE WKS-CLV-PROM-PERDEDORAS ROUNDED =
145800                      WKS-CLV-SUMA-PERDEDORAS / WKS-CLV-CANT-PERDEDORAS
145900           ELSE
146000              MOVE ZEROS TO WKS-CLV-PROM-PERDEDORAS
146100           END-IF
146200
146300           EVALUATE TRUE
146400               WHEN WKS-CLV-PROMEDIO > 3 AND WKS-CLV-TASA-GANO-LIN > 60
146500                   MOVE 'ELITE - SUPERA LA LINEA DE CIERRE CON CLV FUERTE'
146600                       TO WKS-CLV-MENSAJE
146700               WHEN WKS-CLV-PROMEDIO > 1 AND WKS-CLV-TASA-GANO-LIN > 55
146800                   MOVE 'SOLIDO - CLV POSITIVO INDICA HABILIDAD Y VENTAJA'
146900                       TO WKS-CLV-MENSAJE
147000               WHEN WKS-CLV-PROMEDIO > 0 AND WKS-CLV-TASA-GANO-LIN > 50
147100                   MOVE 'EN DESARROLLO - CLV LIGERAMENTE POSITIVO'
147200                       TO WKS-CLV-MENSAJE
147300               WHEN WKS-CLV-PROMEDIO < 0
147400                   MOVE 'PREOCUPANTE - CLV NEGATIVO, APOSTANDO EN MAL
147500-                 ' NUMERO'
147600                       TO WKS-CLV-MENSAJE
147700               WHEN OTHER
147800                   MOVE 'NEUTRAL - CLV EN EQUILIBRIO, BUSQUE MEJOR
147900-                 ' ENTRADA'
148000                       TO WKS-CLV-MENSAJE
148100           END-EVALUATE.
148200       5000-CALCULA-RESUMEN-CLV-EXIT. EXIT.
148300
148400*    LEE UNA SOLICITUD "QUE PASARIA SI" Y CALCULA KELLY, VALOR
148500*    ESPERADO Y VENTAJA CONTRA LA BANCA ACTUAL YA CALCULADA EN
148600*    4900-CALCULA-BANCA.
148700       6000-PROCESA-KELLY.
148800*===================*
148900           READ KELLYREQ
149000               AT END
149100                   SET FIN-KELLYREQ TO TRUE
149200               NOT AT END
149300                   MOVE KR-ODDS TO WKS-CO-ODDS
149400                   PERFORM 2250-CONVIERTE-A-DECIMAL
149500                       THRU 2250-CONVIERTE-A-DECIMAL-EXIT
149600                   MOVE WKS-CO-DECIMAL      TO WKS-CK-B
149700
149800                   PERFORM 2260-CALCULA-PROB-IMPLICITA
149900                       THRU 2260-CALCULA-PROB-IMPLICITA-EXIT
150000                   MOVE WKS-CO-PROB-IMPLIC  TO WKS-CK-PROB-IMPLIC
150100
150200                   MOVE KR-WIN-PROB         TO WKS-CK-P
150300                   COMPUTE WKS-CK-Q = 1 - WKS-CK-P
150400
150500                   COMPUTE WKS-CK-FRACCION ROUNDED =
150600                           ((WKS-CK-B * WKS-CK-P) - WKS-CK-Q) / WKS-CK-B
150700                   IF KR-ES-KELLY-CUARTO
150800                      COMPUTE WKS-CK-FRACCION ROUNDED =
150900                              WKS-CK-FRACCION * 0.25
151000                   END-IF
151100                   IF WKS-CK-FRACCION < 0
151200                      MOVE ZEROS TO WKS-CK-FRACCION
151300                   END-IF
151400
151500                   COMPUTE WKS-CK-EV ROUNDED =
151600                           ((WKS-CK-B * WKS-CK-P) - 1) * 100
151700                   COMPUTE WKS-CK-EDGE ROUNDED =
151800                           (WKS-CK-P - WKS-CK-PROB-IMPLIC) * 100
151900
152000                   PERFORM 6900-AGREGA-KELLY
152100                       THRU 6900-AGREGA-KELLY-EXIT
152200           END-READ.
152300       6000-PROCESA-KELLY-EXIT. EXIT.
152400
152500*    AGREGA EL RESULTADO KELLY/EV A LA TABLA PARA IMPRIMIRLO EN
152600*    LA SECCION 7 DEL REPORTE, CON SU RECOMENDACION POR RANGOS.
152700       6900-AGREGA-KELLY.
152800*===================*
152900           IF TBL-KELLY-CANT < 200
153000              ADD 1 TO TBL-KELLY-CANT
153100              SET IX-KELLY TO TBL-KELLY-CANT
153200              MOVE KR-ODDS             TO TK-ODDS        (IX-KELLY)
153300              MOVE KR-WIN-PROB         TO TK-WIN-PROB    (IX-KELLY)
153400              MOVE WKS-CK-PROB-IMPLIC  TO TK-PROB-IMPLIC (IX-KELLY)
153500              MOVE WKS-CK-FRACCION     TO TK-PCT-KELLY   (IX-KELLY)
153600              COMPUTE TK-STAKE-RECOM (IX-KELLY) ROUNDED =
153700                      WKS-BAN-ACTUAL * WKS-CK-FRACCION
153800              MOVE WKS-CK-EV           TO TK-EV-PCT       (IX-KELLY)
153900              MOVE WKS-CK-EDGE         TO TK-EDGE-PCT     (IX-KELLY)
154000
154100              EVALUATE TRUE
154200                  WHEN WKS-CK-EV NOT > 0
154300                      MOVE 'DESCARTAR - VALOR ESPERADO NEGATIVO, SIN
154400-                     ' VENTAJA'
154500                          TO TK-RECOMENDACION (IX-KELLY)
154600                  WHEN WKS-CK-EV > 10 AND WKS-CK-EDGE > 5
154700                      MOVE 'APUESTA FUERTE - VALOR ESPERADO ALTO CON
154800-                     ' VENTAJA CLARA'
154900                          TO TK-RECOMENDACION (IX-KELLY)
155000                  WHEN WKS-CK-EV > 5
155100                      MOVE 'BUENA APUESTA - VALOR ESPERADO POSITIVO'
155200                          TO TK-RECOMENDACION (IX-KELLY)
155300                  WHEN WKS-CK-EV > 0
155400                      MOVE 'MARGINAL - VALOR ESPERADO LEVE, PROCEDA CON
155500-                     ' CAUTELA'
155600                          TO TK-RECOMENDACION (IX-KELLY)
155700                  WHEN OTHER
155800                      MOVE 'DESCARTAR - NO VALE EL RIESGO'
155900                          TO TK-RECOMENDACION (IX-KELLY)
156000              END-EVALUATE
156100           END-IF.
156200       6900-AGREGA-KELLY-EXIT. EXIT.
156300
156400******************************************************************
156500*   7 0 0 0  -  C O M P A R A   C O T I Z A C I O N E S           *
156600*   LEE ODDSQTE (YA VIENE ORDENADO POR JUEGO/MERCADO/RESULTADO)   *
156700*   Y AGRUPA POR CONTROL-BREAK PARA HALLAR LA MEJOR Y LA PEOR     *
156800*   COTIZACION DE CADA GRUPO ENTRE TODAS LAS CASAS DE APUESTAS.   *
156900******************************************************************
157000       7000-PROCESA-COTIZACIONES.
157100*===========================*
157200           READ ODDSQTE
157300               AT END
157400                   SET FIN-ODDSQTE TO TRUE
157500                   IF NOT GC-ES-PRIMER-GRUPO
157600                       PERFORM 7800-CIERRA-GRUPO-COTIZ
157700                           THRU 7800-CIERRA-GRUPO-COTIZ-EXIT
157800                   END-IF
157900               NOT AT END
158000                   IF GC-ES-PRIMER-GRUPO
158100                       PERFORM 7100-INICIA-GRUPO-COTIZ
158200                           THRU 7100-INICIA-GRUPO-COTIZ-EXIT
158300                   ELSE
158400                       IF OQ-GAME-ID      NOT = WKS-GC-GAME-ID OR
158500                          OQ-MARKET       NOT = WKS-GC-MARKET  OR
158600                          OQ-OUTCOME-NAME NOT = WKS-GC-OUTCOME
158700                           PERFORM 7800-CIERRA-GRUPO-COTIZ
158800                               THRU 7800-CIERRA-GRUPO-COTIZ-EXIT
158900                           PERFORM 7100-INICIA-GRUPO-COTIZ
159000                               THRU 7100-INICIA-GRUPO-COTIZ-EXIT
159100                       ELSE
159200                           PERFORM 7200-ACTUALIZA-GRUPO-COTIZ
159300                               THRU 7200-ACTUALIZA-GRUPO-COTIZ-EXIT
159400                       END-IF
159500                   END-IF
159600           END-READ.
159700       7000-PROCESA-COTIZACIONES-EXIT. EXIT.
159800
159900*    ARRANCA UN GRUPO NUEVO (JUEGO/MERCADO/RESULTADO) CON LA
160000*    PRIMERA COTIZACION LEIDA COMO MEJOR Y PEOR AL MISMO TIEMPO.
160100       7100-INICIA-GRUPO-COTIZ.
160200*=========================*
160300           MOVE OQ-GAME-ID          TO WKS-GC-GAME-ID
160400           MOVE OQ-MARKET           TO WKS-GC-MARKET
160500           MOVE OQ-OUTCOME-NAME     TO WKS-GC-OUTCOME
160600           MOVE OQ-SPORT-TITLE      TO WKS-GC-SPORT
160700           MOVE OQ-AWAY-TEAM        TO WKS-GC-AWAY
160800           MOVE OQ-HOME-TEAM        TO WKS-GC-HOME
160900           MOVE OQ-POINT            TO WKS-GC-POINT
161000           MOVE OQ-PRICE            TO WKS-GC-MEJOR-PRECIO
161100           MOVE OQ-BOOKMAKER        TO WKS-GC-MEJOR-LIBRO
161200           MOVE OQ-PRICE            TO WKS-GC-PEOR-PRECIO
161300           MOVE OQ-BOOKMAKER        TO WKS-GC-PEOR-LIBRO
161400           MOVE 'N'                 TO WKS-GC-PRIMERO.
161500       7100-INICIA-GRUPO-COTIZ-EXIT. EXIT.
161600
161700*    COMPARA LA COTIZACION ACTUAL CONTRA LA MEJOR Y LA PEOR
161800*    QUE SE LLEVAN HASTA AHORA PARA EL GRUPO EN CURSO.
161900       7200-ACTUALIZA-GRUPO-COTIZ.
162000*=============================*
162100           IF OQ-PRICE > WKS-GC-MEJOR-PRECIO
162200               MOVE OQ-PRICE        TO WKS-GC-MEJOR-PRECIO
162300               MOVE OQ-BOOKMAKER    TO WKS-GC-MEJOR-LIBRO
162400           END-IF
162500           IF OQ-PRICE < WKS-GC-PEOR-PRECIO
162600               MOVE OQ-PRICE        TO WKS-GC-PEOR-PRECIO
162700               MOVE OQ-BOOKMAKER    TO WKS-GC-PEOR-LIBRO
162800           END-IF.
162900       7200-ACTUALIZA-GRUPO-COTIZ-EXIT. EXIT.
163000
163100*    CIERRA EL GRUPO EN CURSO.  CALCULA EL VALOR (DIFERENCIA
163200*    ABSOLUTA ENTRE LA MEJOR Y LA PEOR COTIZACION AMERICANA)
163300*    SIN USAR FUNCION ABS, Y SI ES DE 10 PUNTOS O MAS SE AGREGA
163400*    A LA TABLA DE MEJORES COTIZACIONES PARA EL REPORTE.
163500       7800-CIERRA-GRUPO-COTIZ.
163600*==========================*
163700           IF WKS-GC-MEJOR-PRECIO > WKS-GC-PEOR-PRECIO
163800               COMPUTE WKS-GC-VALOR =
163900                       WKS-GC-MEJOR-PRECIO - WKS-GC-PEOR-PRECIO
164000           ELSE
164100               COMPUTE WKS-GC-VALOR =
164200                       WKS-GC-PEOR-PRECIO - WKS-GC-MEJOR-PRECIO
164300           END-IF
164400
164500           IF WKS-GC-VALOR >= 10
164600               PERFORM 7810-AGREGA-MEJOR-COTIZ
164700                   THRU 7810-AGREGA-MEJOR-COTIZ-EXIT
164800           END-IF.
164900       7800-CIERRA-GRUPO-COTIZ-EXIT. EXIT.
165000
165100*    AGREGA EL GRUPO CERRADO A TBL-MEJORES, SIEMPRE Y CUANDO
165200*    LA TABLA NO HAYA ALCANZADO SU TOPE DE 500 RENGLONES.  EL
165300*    MERCADO SE DEJA TAL CUAL LO TRAE ODDSQTE (H2H/SPREADS/
165400*    TOTALS); LA ETIQUETA DE TIPO DE APUESTA SE ARMA EN EL
165500*    RENGLON DE IMPRESION (PARRAFO 8700).
165600       7810-AGREGA-MEJOR-COTIZ.
165700*===========================*
165800           IF TBL-MEJORES-CANT < 500
165900               ADD 1 TO TBL-MEJORES-CANT
166000               SET IX-MEJOR TO TBL-MEJORES-CANT
166100               MOVE WKS-GC-SPORT        TO TM-SPORT        (IX-MEJOR)
166200               MOVE WKS-GC-AWAY         TO TM-AWAY-TEAM    (IX-MEJOR)
166300               MOVE WKS-GC-HOME         TO TM-HOME-TEAM    (IX-MEJOR)
166400               MOVE WKS-GC-MARKET       TO TM-MARKET       (IX-MEJOR)
166500               MOVE WKS-GC-OUTCOME      TO TM-OUTCOME      (IX-MEJOR)
166600               MOVE WKS-GC-POINT        TO TM-POINT        (IX-MEJOR)
166700               MOVE WKS-GC-MEJOR-LIBRO  TO TM-MEJOR-LIBRO  (IX-MEJOR)
166800               MOVE WKS-GC-MEJOR-PRECIO TO TM-MEJOR-PRECIO (IX-MEJOR)
166900               MOVE WKS-GC-PEOR-LIBRO   TO TM-PEOR-LIBRO   (IX-MEJOR)
167000               MOVE WKS-GC-PEOR-PRECIO  TO TM-PEOR-PRECIO  (IX-MEJOR)
167100               MOVE WKS-GC-VALOR        TO TM-VALOR        (IX-MEJOR)
167200           END-IF.
167300       7810-AGREGA-MEJOR-COTIZ-EXIT. EXIT.
167400
167500******************************************************************
167600*   7 9 0 0  -  O R D E N A   T A B L A S   D E L   R E P O R T E *
167700*   ORDENA DESCENDENTE POR GANANCIA/VALOR LAS TRES TABLAS QUE     *
167800*   ALIMENTAN LAS SECCIONES 2, 3 Y 8 DEL REPORTE, CON EL METODO   *
167900*   DE LA BURBUJA (WKS-ORDENA ES COMPARTIDO ENTRE LAS TRES        *
168000*   PORQUE CADA ORDENAMIENTO TERMINA ANTES DE EMPEZAR EL OTRO).   *
168100******************************************************************
168200       7900-ORDENA-MEJORES.
168300*====================*
168400           PERFORM 7910-ORDENA-CASAS
168500               THRU 7910-ORDENA-CASAS-EXIT
168600           PERFORM 7920-ORDENA-DEPORTES
168700               THRU 7920-ORDENA-DEPORTES-EXIT
168800           PERFORM 7930-ORDENA-TBL-MEJORES
168900               THRU 7930-ORDENA-TBL-MEJORES-EXIT.
169000       7900-ORDENA-MEJORES-EXIT. EXIT.
169100
169200*    ORDENA TBL-CASAS DESCENDENTE POR GANANCIA NETA (TC-GANANCIA)
169300*    PARA QUE LA SECCION 2 DEL REPORTE SALGA DE MAYOR A MENOR.
169400       7910-ORDENA-CASAS.
169500*===================*
169600           MOVE TBL-CASAS-CANT   TO WKS-ORD-TOPE
169700           MOVE 'Y'              TO WKS-ORD-CAMBIO
169800           PERFORM 7911-PASADA-CASAS
169900               THRU 7911-PASADA-CASAS-EXIT
170000               UNTIL NOT HUBO-CAMBIO.
170100       7910-ORDENA-CASAS-EXIT. EXIT.
170200
170300       7911-PASADA-CASAS.
170400*==================*
170500           MOVE 'N' TO WKS-ORD-CAMBIO
170600           PERFORM 7912-COMPARA-CASAS
170700               THRU 7912-COMPARA-CASAS-EXIT
170800               VARYING WKS-ORD-I FROM 1 BY 1
170900                   UNTIL WKS-ORD-I >= WKS-ORD-TOPE.
171000       7911-PASADA-CASAS-EXIT. EXIT.
171100
171200       7912-COMPARA-CASAS.
171300*===================*
171400           IF TC-GANANCIA (WKS-ORD-I) < TC-GANANCIA (WKS-ORD-I + 1)
171500               MOVE TBL-CASAS-FILA (WKS-ORD-I)     TO WKS-TEMP-CASA
171600               MOVE TBL-CASAS-FILA (WKS-ORD-I + 1)
171700                   TO TBL-CASAS-FILA (WKS-ORD-I)
171800               MOVE WKS-TEMP-CASA
171900                   TO TBL-CASAS-FILA (WKS-ORD-I + 1)
172000               SET HUBO-CAMBIO TO TRUE
172100           END-IF.
172200       7912-COMPARA-CASAS-EXIT. EXIT.
172300
172400*    ORDENA TBL-DEPORTES DESCENDENTE POR GANANCIA NETA
172500*    (TD-GANANCIA) PARA LA SECCION 3 DEL REPORTE.
172600       7920-ORDENA-DEPORTES.
172700*======================*
172800           MOVE TBL-DEPORTES-CANT TO WKS-ORD-TOPE
172900           MOVE 'Y'                TO WKS-ORD-CAMBIO
173000           PERFORM 7921-PASADA-DEPORTES
173100               THRU 7921-PASADA-DEPORTES-EXIT
173200               UNTIL NOT HUBO-CAMBIO.
173300       7920-ORDENA-DEPORTES-EXIT. EXIT.
173400
173500       7921-PASADA-DEPORTES.
173600*======================*
173700           MOVE 'N' TO WKS-ORD-CAMBIO
173800           PERFORM 7922-COMPARA-DEPORTES
173900               THRU 7922-COMPARA-DEPORTES-EXIT
174000               VARYING WKS-ORD-I FROM 1 BY 1
174100                   UNTIL WKS-ORD-I >= WKS-ORD-TOPE.
174200       7921-PASADA-DEPORTES-EXIT. EXIT.
174300
174400       7922-COMPARA-DEPORTES.
174500*======================*
174600           IF TD-GANANCIA (WKS-ORD-I) < TD-GANANCIA (WKS-ORD-I + 1)
174700               MOVE TBL-DEPORTES-FILA (WKS-ORD-I)   TO WKS-TEMP-DEPORTE
174800               MOVE TBL-DEPORTES-FILA (WKS-ORD-I + 1)
174900                   TO TBL-DEPORTES-FILA (WKS-ORD-I)
175000               MOVE WKS-TEMP-DEPORTE
175100                   TO TBL-DEPORTES-FILA (WKS-ORD-I + 1)
175200               SET HUBO-CAMBIO TO TRUE
175300           END-IF.
175400       7922-COMPARA-DEPORTES-EXIT. EXIT.
175500
175600*    ORDENA TBL-MEJORES DESCENDENTE POR EL VALOR DE LA DIFERENCIA
175700*    (TM-VALOR) PARA QUE LA SECCION 8 MUESTRE PRIMERO LAS
175800*    COTIZACIONES CON MAYOR DESFASE ENTRE CASAS DE APUESTAS.
175900       7930-ORDENA-TBL-MEJORES.
176000*=========================*
176100           MOVE TBL-MEJORES-CANT TO WKS-ORD-TOPE
176200           MOVE 'Y'              TO WKS-ORD-CAMBIO
176300           PERFORM 7931-PASADA-MEJORES
176400               THRU 7931-PASADA-MEJORES-EXIT
176500               UNTIL NOT HUBO-CAMBIO.
176600       7930-ORDENA-TBL-MEJORES-EXIT. EXIT.
176700
176800       7931-PASADA-MEJORES.
176900*=====================*
177000           MOVE 'N' TO WKS-ORD-CAMBIO
177100           PERFORM 7932-COMPARA-MEJORES
177200               THRU 7932-COMPARA-MEJORES-EXIT
177300               VARYING WKS-ORD-I FROM 1 BY 1
177400                   UNTIL WKS-ORD-I >= WKS-ORD-TOPE.
177500       7931-PASADA-MEJORES-EXIT. EXIT.
177600
177700       7932-COMPARA-MEJORES.
177800*======================*
177900           IF TM-VALOR (WKS-ORD-I) < TM-VALOR (WKS-ORD-I + 1)
178000               MOVE TBL-MEJORES-FILA (WKS-ORD-I)   TO WKS-TEMP-MEJOR
178100               MOVE TBL-MEJORES-FILA (WKS-ORD-I + 1)
178200                   TO TBL-MEJORES-FILA (WKS-ORD-I)
178300               MOVE WKS-TEMP-MEJOR
178400                   TO TBL-MEJORES-FILA (WKS-ORD-I + 1)
178500               SET HUBO-CAMBIO TO TRUE
178600           END-IF.
178700       7932-COMPARA-MEJORES-EXIT. EXIT.
178800
178900******************************************************************
179000*   8 0 0 0  -  I M P R E S I O N   D E L   R E P O R T E         *
179100*   DE ANALITICA - OCHO SECCIONES EN EL ORDEN PEDIDO POR LA       *
179200*   GERENCIA.  UNA SOLA LINEA GENERICA (LIN-TEXTO) SE ARMA CON    *
179300*   STRING PARA LAS SECCIONES DE TEXTO LIBRE; LAS SECCIONES DE    *
179400*   TABLA (CASAS, DEPORTES, MEJORES COTIZACIONES) USAN LAS        *
179500*   VISTAS REDEFINIDAS DE RPTREC01 (LINEA-DETALLE-TABLA Y         *
179600*   LINEA-MEJORES-COTIZ).                                        *
179700******************************************************************
179800       8000-IMPRIME-REPORTE.
179900*=====================*
180000           PERFORM 8090-CALCULA-PORTAFOLIO
180100               THRU 8090-CALCULA-PORTAFOLIO-EXIT
180200           PERFORM 8100-IMPRIME-PORTAFOLIO
180300               THRU 8100-IMPRIME-PORTAFOLIO-EXIT
180400           PERFORM 8200-IMPRIME-CASAS
180500               THRU 8200-IMPRIME-CASAS-EXIT
180600           PERFORM 8300-IMPRIME-DEPORTES
180700               THRU 8300-IMPRIME-DEPORTES-EXIT
180800           PERFORM 8400-IMPRIME-BANCA
180900               THRU 8400-IMPRIME-BANCA-EXIT
181000           PERFORM 8500-IMPRIME-CLV
181100               THRU 8500-IMPRIME-CLV-EXIT
181200           PERFORM 8600-IMPRIME-LIQUIDACION
181300               THRU 8600-IMPRIME-LIQUIDACION-EXIT
181400           PERFORM 8700-IMPRIME-KELLY
181500               THRU 8700-IMPRIME-KELLY-EXIT
181600           PERFORM 8800-IMPRIME-MEJORES
181700               THRU 8800-IMPRIME-MEJORES-EXIT.
181800       8000-IMPRIME-REPORTE-EXIT. EXIT.
181900
182000*    VERIFICA EL STATUS DE CADA ESCRITURA AL ARCHIVO RPTFILE.
182100       8050-VERIFICA-RPTFILE.
182200*========================*
182300           IF FS-RPTFILE NOT = '00'
182400               MOVE 'RPTFILE'  TO WKS-ERR-ARCHIVO
182500               MOVE 'WRITE'    TO WKS-ERR-ACCION
182600               MOVE SPACES     TO WKS-ERR-LLAVE
182700               MOVE FS-RPTFILE TO WKS-ERR-FS
182800               CALL 'BETERR01' USING WKS-ERR-PROGRAMA WKS-ERR-ARCHIVO
182900                                     WKS-ERR-ACCION    WKS-ERR-LLAVE
183000                                     WKS-ERR-FS
183100           END-IF.
183200       8050-VERIFICA-RPTFILE-EXIT. EXIT.
183300
183400*    CALCULA LOS PORCENTAJES DE LA SECCION 1 (TASA DE GANADAS Y
183500*    ROI) QUE NO SE NECESITAN DURANTE LA CARGA, SOLO AL IMPRIMIR.
183600       8090-CALCULA-PORTAFOLIO.
183700*========================*
183800           IF (WKS-CNT-GANADA + WKS-CNT-PERDIDA) > 0
183900               COMPUTE WKS-PCT-GANADAS ROUNDED =
184000                  (WKS-CNT-GANADA /
184100                     (WKS-CNT-GANADA + WKS-CNT-PERDIDA)) * 100
184200           ELSE
184300               MOVE ZEROS TO WKS-PCT-GANADAS
184400           END-IF
184500
184600           IF WKS-BASE-ROI > 0
184700               COMPUTE WKS-PCT-ROI ROUNDED =
184800                       (WKS-TOT-GANANCIA / WKS-BASE-ROI) * 100
184900           ELSE
185000               MOVE ZEROS TO WKS-PCT-ROI
185100           END-IF.
185200       8090-CALCULA-PORTAFOLIO-EXIT. EXIT.
185300
185400*    SECCION 1 - RESUMEN DE PORTAFOLIO.
185500       8100-IMPRIME-PORTAFOLIO.
185600*========================*
185700           MOVE SPACES TO LIN-TEXTO
185800           STRING 'REPORTE DE ANALITICA DE APUESTAS DEPORTIVAS'
185900                  ' - CORRIDA ' WKS-FECHA-CORRIDA
186000                  DELIMITED BY SIZE INTO LIN-TEXTO
186100           END-STRING
186200           WRITE LINEA-REPORTE AFTER ADVANCING TOP-OF-FORM
186300           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
186400
186500           MOVE '1. RESUMEN DE PORTAFOLIO' TO LIN-TEXTO
186600           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
186700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
186800           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
186900           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
187000           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
187100
187200           MOVE WKS-CNT-TOTAL TO WKS-EDITA-CONT
187300           MOVE SPACES TO LIN-TEXTO
187400           STRING 'TOTAL DE APUESTAS .......... ' WKS-EDITA-CONT
187500                  DELIMITED BY SIZE INTO LIN-TEXTO
187600           END-STRING
187700           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
187800           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
187900
188000           MOVE WKS-CNT-PENDIENTE TO WKS-EDITA-CONT
188100           MOVE SPACES TO LIN-TEXTO
188200           STRING 'PENDIENTES .................. ' WKS-EDITA-CONT
188300                  DELIMITED BY SIZE INTO LIN-TEXTO
188400           END-STRING
188500           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
188600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
188700
188800           MOVE WKS-CNT-GANADA TO WKS-EDITA-CONT
188900           MOVE SPACES TO LIN-TEXTO
189000           STRING 'GANADAS ..................... ' WKS-EDITA-CONT
189100                  DELIMITED BY SIZE INTO LIN-TEXTO
189200           END-STRING
189300           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
189400           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
189500
189600           MOVE WKS-CNT-PERDIDA TO WKS-EDITA-CONT
189700           MOVE SPACES TO LIN-TEXTO
189800           STRING 'PERDIDAS ..................... ' WKS-EDITA-CONT
189900                  DELIMITED BY SIZE INTO LIN-TEXTO
190000           END-STRING
190100           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
190200           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
190300
190400           MOVE WKS-CNT-EMPUJE TO WKS-EDITA-CONT
190500           MOVE SPACES TO LIN-TEXTO
190600           STRING 'EMPUJES (PUSH) ............... ' WKS-EDITA-CONT
190700                  DELIMITED BY SIZE INTO LIN-TEXTO
190800           END-STRING
190900           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
191000           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
191100
191200           MOVE WKS-TOT-APOSTADO TO WKS-EDITA-MONTO
191300           MOVE SPACES TO LIN-TEXTO
191400           STRING 'TOTAL APOSTADO ............... ' WKS-EDITA-MONTO
191500                  DELIMITED BY SIZE INTO LIN-TEXTO
191600           END-STRING
191700           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
191800           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
191900
192000           MOVE WKS-TOT-GANANCIA TO WKS-EDITA-MONTO
192100           MOVE SPACES TO LIN-TEXTO
192200           STRING 'GANANCIA / PERDIDA TOTAL ...... ' WKS-EDITA-MONTO
192300                  DELIMITED BY SIZE INTO LIN-TEXTO
192400           END-STRING
192500           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
192600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
192700
192800*    TASA DE GANADAS = GANADAS / (GANADAS + PERDIDAS) - LOS EMPUJES
192900*    (PUSH) NO ENTRAN EN LA BASE, VER 8090-CALCULA-PORTAFOLIO.
193000           MOVE WKS-PCT-GANADAS TO WKS-EDITA-PCT
193100           MOVE SPACES TO LIN-TEXTO
193200           STRING 'TASA DE GANADAS ............... ' WKS-EDITA-PCT
193300                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
193400           END-STRING
193500           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
193600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
193700
193800*    ROI DEL PORTAFOLIO = GANANCIA/PERDIDA SOBRE WKS-BASE-ROI (EL
193900*    TOTAL APOSTADO) - NO CONFUNDIR CON EL ROI REAL DE LA SECCION 4,
194000*    QUE SE TOMA SOBRE LOS DEPOSITOS.
194100           MOVE WKS-PCT-ROI TO WKS-EDITA-PCT
194200           MOVE SPACES TO LIN-TEXTO
194300           STRING 'ROI ............................ ' WKS-EDITA-PCT
194400                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
194500           END-STRING
194600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
194700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
194800       8100-IMPRIME-PORTAFOLIO-EXIT. EXIT.
194900
195000*    SECCION 2 - GANANCIA POR CASA DE APUESTAS (YA ORDENADA
195100*    DESCENDENTE EN 7910-ORDENA-CASAS).  LINEA DE GRAN TOTAL.
195200       8200-IMPRIME-CASAS.
195300*====================*
195400           MOVE '2. GANANCIA POR CASA DE APUESTAS' TO LIN-TEXTO
195500           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
195600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
195700           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
195800           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
195900           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
196000
196100           PERFORM 8210-IMPRIME-FILA-CASA
196200               THRU 8210-IMPRIME-FILA-CASA-EXIT
196300               VARYING IX-CASA FROM 1 BY 1
196400                   UNTIL IX-CASA > TBL-CASAS-CANT
196500
196600           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
196700           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
196800           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
196900
197000           MOVE SPACES            TO LINEA-REPORTE
197100           MOVE 'GRAN TOTAL'      TO LDT-NOMBRE
197200           MOVE WKS-TOT-GANANCIA  TO LDT-GANANCIA
197300           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
197400           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
197500       8200-IMPRIME-CASAS-EXIT. EXIT.
197600
197700*    IMPRIME UN RENGLON DE LA TABLA DE CASAS USANDO LA VISTA
197800*    LINEA-DETALLE-TABLA (REDEFINE DE LINEA-REPORTE).
197900       8210-IMPRIME-FILA-CASA.
198000*========================*
198100           MOVE SPACES              TO LINEA-REPORTE
198200           MOVE TC-NOMBRE (IX-CASA)  TO LDT-NOMBRE
198300           MOVE TC-CANT-APUESTAS (IX-CASA) TO LDT-CANTIDAD
198400           MOVE TC-GANANCIA (IX-CASA) TO LDT-GANANCIA
198500           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
198600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
198700       8210-IMPRIME-FILA-CASA-EXIT. EXIT.
198800
198900*    SECCION 3 - GANANCIA POR DEPORTE (MISMA VISTA QUE CASAS).
199000       8300-IMPRIME-DEPORTES.
199100*=======================*
199200           MOVE '3. GANANCIA POR DEPORTE' TO LIN-TEXTO
199300           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
199400           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
199500           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
199600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
199700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
199800
199900           PERFORM 8310-IMPRIME-FILA-DEPORTE
200000               THRU 8310-IMPRIME-FILA-DEPORTE-EXIT
200100               VARYING IX-DEPORTE FROM 1 BY 1
200200                   UNTIL IX-DEPORTE > TBL-DEPORTES-CANT.
200300       8300-IMPRIME-DEPORTES-EXIT. EXIT.
200400
200500       8310-IMPRIME-FILA-DEPORTE.
200600*===========================*
200700           MOVE SPACES                    TO LINEA-REPORTE
200800           MOVE TD-NOMBRE (IX-DEPORTE)     TO LDT-NOMBRE
200900           MOVE TD-CANT-APUESTAS (IX-DEPORTE) TO LDT-CANTIDAD
201000           MOVE TD-GANANCIA (IX-DEPORTE)   TO LDT-GANANCIA
201100           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
201200           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
201300       8310-IMPRIME-FILA-DEPORTE-EXIT. EXIT.
201400
201500*    SECCION 4 - RESUMEN DE BANCA (DEPOSITOS/RETIROS/ROI REAL).
201600       8400-IMPRIME-BANCA.
201700*====================*
201800           MOVE '4. RESUMEN DE BANCA' TO LIN-TEXTO
201900           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
202000           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
202100           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
202200           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
202300           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
202400
202500*    TOTAL DEPOSITADO EN LA CORRIDA (SOLO TRAN-TYPE DEPOSIT).
202600           MOVE WKS-BAN-DEPOSITOS TO WKS-EDITA-MONTO
202700           MOVE SPACES TO LIN-TEXTO
202800           STRING 'DEPOSITOS ..................... ' WKS-EDITA-MONTO
202900                  DELIMITED BY SIZE INTO LIN-TEXTO
203000           END-STRING
203100           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
203200           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
203300
203400*    TOTAL RETIRADO EN LA CORRIDA (SOLO TRAN-TYPE WITHDRAWAL).
203500           MOVE WKS-BAN-RETIROS TO WKS-EDITA-MONTO
203600           MOVE SPACES TO LIN-TEXTO
203700           STRING 'RETIROS ........................ ' WKS-EDITA-MONTO
203800                  DELIMITED BY SIZE INTO LIN-TEXTO
203900           END-STRING
204000           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
204100           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
204200
204300*    BANCA INICIAL = DEPOSITOS MENOS RETIROS DE TODA LA BITACORA,
204400*    SEGUN SE CALCULO EN 4900-CALCULA-BANCA.
204500           MOVE WKS-BAN-INICIAL TO WKS-EDITA-MONTO
204600           MOVE SPACES TO LIN-TEXTO
204700           STRING 'BANCA INICIAL ................. ' WKS-EDITA-MONTO
204800                  DELIMITED BY SIZE INTO LIN-TEXTO
204900           END-STRING
205000           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
205100           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
205200
205300           MOVE WKS-TOT-GANANCIA TO WKS-EDITA-MONTO
205400           MOVE SPACES TO LIN-TEXTO
205500           STRING 'GANANCIA / PERDIDA ............ ' WKS-EDITA-MONTO
205600                  DELIMITED BY SIZE INTO LIN-TEXTO
205700           END-STRING
205800           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
205900           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
206000
206100           MOVE WKS-BAN-ACTUAL TO WKS-EDITA-MONTO
206200           MOVE SPACES TO LIN-TEXTO
206300           STRING 'BANCA ACTUAL ................... ' WKS-EDITA-MONTO
206400                  DELIMITED BY SIZE INTO LIN-TEXTO
206500           END-STRING
206600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
206700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
206800
206900*    ROI REAL = GANANCIA / PERDIDA SOBRE TOTAL DEPOSITADO (NO SOBRE
207000*    EL TOTAL APOSTADO) - VER FORMULA EN 4900-CALCULA-BANCA.
207100           MOVE WKS-BAN-ROI-REAL TO WKS-EDITA-PCT
207200           MOVE SPACES TO LIN-TEXTO
207300           STRING 'ROI REAL ....................... ' WKS-EDITA-PCT
207400                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
207500           END-STRING
207600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
207700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
207800
207900*    CRECIMIENTO = (BANCA ACTUAL - BANCA INICIAL) / BANCA INICIAL -
208000*    ESTE SI TOMA EN CUENTA LA BANCA ACTUAL, A DIFERENCIA DEL ROI REAL.
208100           MOVE WKS-BAN-CRECIMIENTO TO WKS-EDITA-PCT
208200           MOVE SPACES TO LIN-TEXTO
208300           STRING 'CRECIMIENTO .................... ' WKS-EDITA-PCT
208400                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
208500           END-STRING
208600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
208700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
208800       8400-IMPRIME-BANCA-EXIT. EXIT.
208900
209000*    SECCION 5 - REPORTE DE CLV (LINEA DE CIERRE).
209100       8500-IMPRIME-CLV.
209200*==================*
209300           MOVE '5. REPORTE DE VALOR DE LINEA DE CIERRE (CLV)'
209400               TO LIN-TEXTO
209500           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
209600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
209700           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
209800           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
209900           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
210000
210100           MOVE WKS-CLV-CANT TO WKS-EDITA-CONT
210200           MOVE SPACES TO LIN-TEXTO
210300           STRING 'APUESTAS CON DATO DE CLV ...... ' WKS-EDITA-CONT
210400                  DELIMITED BY SIZE INTO LIN-TEXTO
210500           END-STRING
210600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
210700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
210800
210900           MOVE WKS-CLV-CANT-GANO-LIN TO WKS-EDITA-CONT
211000           MOVE SPACES TO LIN-TEXTO
211100           STRING 'SUPERARON LA LINEA DE CIERRE .. ' WKS-EDITA-CONT
211200                  DELIMITED BY SIZE INTO LIN-TEXTO
211300           END-STRING
211400           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
211500           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
211600
211700           MOVE WKS-CLV-TASA-GANO-LIN TO WKS-EDITA-PCT
211800           MOVE SPACES TO LIN-TEXTO
211900           STRING 'TASA DE GANAR LA LINEA ........ ' WKS-EDITA-PCT
212000                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
212100           END-STRING
212200           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
212300           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
212400
212500           MOVE WKS-CLV-PROMEDIO TO WKS-EDITA-PCT
212600           MOVE SPACES TO LIN-TEXTO
212700           STRING 'CLV PROMEDIO ................... ' WKS-EDITA-PCT
212800                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
212900           END-STRING
213000           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
213100           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
213200
213300           MOVE WKS-CLV-PROM-GANADORAS TO WKS-EDITA-PCT
213400           MOVE SPACES TO LIN-TEXTO
213500           STRING 'CLV PROMEDIO - GANADORAS ....... ' WKS-EDITA-PCT
213600                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
213700           END-STRING
213800           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
213900           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
214000
214100           MOVE WKS-CLV-PROM-PERDEDORAS TO WKS-EDITA-PCT
214200           MOVE SPACES TO LIN-TEXTO
214300           STRING 'CLV PROMEDIO - PERDEDORAS ....... ' WKS-EDITA-PCT
214400                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
214500           END-STRING
214600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
214700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
214800
214900           MOVE WKS-CLV-MEJOR TO WKS-EDITA-PCT
215000           MOVE SPACES TO LIN-TEXTO
215100           STRING 'MEJOR CLV ....................... ' WKS-EDITA-PCT
215200                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
215300           END-STRING
215400           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
215500           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
215600
215700           MOVE WKS-CLV-PEOR TO WKS-EDITA-PCT
215800           MOVE SPACES TO LIN-TEXTO
215900           STRING 'PEOR CLV ......................... ' WKS-EDITA-PCT
216000                  ' %' DELIMITED BY SIZE INTO LIN-TEXTO
216100           END-STRING
216200           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
216300           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
216400
216500           MOVE SPACES TO LIN-TEXTO
216600           STRING WKS-CLV-MENSAJE DELIMITED BY SIZE INTO LIN-TEXTO
216700           END-STRING
216800           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
216900           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
217000       8500-IMPRIME-CLV-EXIT. EXIT.
217100
217200*    SECCION 6 - BITACORA DE LIQUIDACION AUTOMATICA Y RESUMEN
217300*    DE CONTADORES DE LA CORRIDA DE LIQUIDACION.
217400       8600-IMPRIME-LIQUIDACION.
217500*==========================*
217600           MOVE '6. BITACORA DE LIQUIDACION AUTOMATICA' TO LIN-TEXTO
217700           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
217800           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
217900           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
218000           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
218100           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
218200
218300           PERFORM 8610-IMPRIME-FILA-LOG
218400               THRU 8610-IMPRIME-FILA-LOG-EXIT
218500               VARYING IX-LOG FROM 1 BY 1
218600                   UNTIL IX-LOG > TBL-LOG-CANT
218700
218800           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
218900           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
219000           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
219100
219200           MOVE WKS-CNT-PEND-INICIAL TO WKS-EDITA-CONT
219300           MOVE SPACES TO LIN-TEXTO
219400           STRING 'PENDIENTES AL INICIO .......... ' WKS-EDITA-CONT
219500                  DELIMITED BY SIZE INTO LIN-TEXTO
219600           END-STRING
219700           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
219800           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
219900
220000           MOVE WKS-CNT-LIQUIDADAS TO WKS-EDITA-CONT
220100           MOVE SPACES TO LIN-TEXTO
220200           STRING 'LIQUIDADAS EN ESTA CORRIDA .... ' WKS-EDITA-CONT
220300                  DELIMITED BY SIZE INTO LIN-TEXTO
220400           END-STRING
220500           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
220600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
220700
220800           MOVE WKS-CNT-FALLIDAS TO WKS-EDITA-CONT
220900           MOVE SPACES TO LIN-TEXTO
221000           STRING 'NO PUDIERON LIQUIDARSE ........ ' WKS-EDITA-CONT
221100                  DELIMITED BY SIZE INTO LIN-TEXTO
221200           END-STRING
221300           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
221400           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
221500
221600           COMPUTE WKS-EDITA-CONT =
221700                   WKS-CNT-PEND-INICIAL - WKS-CNT-LIQUIDADAS
221800                                         - WKS-CNT-FALLIDAS
221900           MOVE SPACES TO LIN-TEXTO
222000           STRING 'TODAVIA PENDIENTES ............ ' WKS-EDITA-CONT
222100                  DELIMITED BY SIZE INTO LIN-TEXTO
222200           END-STRING
222300           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
222400           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
222500       8600-IMPRIME-LIQUIDACION-EXIT. EXIT.
222600
222700       8610-IMPRIME-FILA-LOG.
222800*======================*
222900           MOVE SPACES TO LIN-TEXTO
223000           STRING TL-EVENTO (IX-LOG)       DELIMITED BY SIZE
223100                  ' -> '                   DELIMITED BY SIZE
223200                  TL-STATUS-NUEVO (IX-LOG) DELIMITED BY SIZE
223300                  INTO LIN-TEXTO
223400           END-STRING
223500           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
223600           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
223700       8610-IMPRIME-FILA-LOG-EXIT. EXIT.
223800
223900*    SECCION 7 - REPORTE KELLY / VALOR ESPERADO POR SOLICITUD.
224000       8700-IMPRIME-KELLY.
224100*====================*
224200           MOVE '7. REPORTE KELLY / VALOR ESPERADO' TO LIN-TEXTO
224300           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
224400           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
224500           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
224600           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
224700           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
224800
224900           PERFORM 8710-IMPRIME-FILA-KELLY
225000               THRU 8710-IMPRIME-FILA-KELLY-EXIT
225100               VARYING IX-KELLY FROM 1 BY 1
225200                   UNTIL IX-KELLY > TBL-KELLY-CANT.
225300       8700-IMPRIME-KELLY-EXIT. EXIT.
225400
225500       8710-IMPRIME-FILA-KELLY.
225600*========================*
225700           MOVE TK-ODDS (IX-KELLY)      TO WKS-EDITA-ODDS
225800           COMPUTE WKS-EDITA-PCT  = TK-WIN-PROB (IX-KELLY)   * 100
225900           COMPUTE WKS-EDITA-PCT2 = TK-PROB-IMPLIC (IX-KELLY) * 100
226000           MOVE SPACES TO LIN-TEXTO
226100           STRING 'MOMIO '      DELIMITED BY SIZE
226200                  WKS-EDITA-ODDS DELIMITED BY SIZE
226300                  '  PROB '      DELIMITED BY SIZE
226400                  WKS-EDITA-PCT  DELIMITED BY SIZE
226500                  ' %  IMPLIC '  DELIMITED BY SIZE
226600                  WKS-EDITA-PCT2 DELIMITED BY SIZE
226700                  ' %'           DELIMITED BY SIZE
226800                  INTO LIN-TEXTO
226900           END-STRING
227000           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
227100           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
227200
227300*    SEGUNDA LINEA DE LA FILA - PORCENTAJE KELLY, MONTO DE STAKE
227400*    RECOMENDADO Y VALOR ESPERADO (VE) CALCULADOS EN 6900-AGREGA-KELLY.
227500           COMPUTE WKS-EDITA-PCT  = TK-PCT-KELLY (IX-KELLY) * 100
227600           MOVE TK-STAKE-RECOM (IX-KELLY) TO WKS-EDITA-MONTO
227700           COMPUTE WKS-EDITA-PCT2 = TK-EV-PCT (IX-KELLY)
227800           MOVE SPACES TO LIN-TEXTO
227900           STRING '   KELLY '     DELIMITED BY SIZE
228000                  WKS-EDITA-PCT    DELIMITED BY SIZE
228100                  ' %  STAKE REC ' DELIMITED BY SIZE
228200                  WKS-EDITA-MONTO  DELIMITED BY SIZE
228300                  '  VE '          DELIMITED BY SIZE
228400                  WKS-EDITA-PCT2   DELIMITED BY SIZE
228500                  ' %'             DELIMITED BY SIZE
228600                  INTO LIN-TEXTO
228700           END-STRING
228800           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
228900           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
229000
229100*    TERCERA LINEA - VENTAJA (EDGE) Y LA ETIQUETA DE RECOMENDACION
229200*    POR NIVEL (FUERTE/MODERADA/DEBIL/SIN VENTAJA).
229300           COMPUTE WKS-EDITA-PCT = TK-EDGE-PCT (IX-KELLY)
229400           MOVE SPACES TO LIN-TEXTO
229500           STRING '   VENTAJA '   DELIMITED BY SIZE
229600                  WKS-EDITA-PCT    DELIMITED BY SIZE
229700                  ' %  '           DELIMITED BY SIZE
229800                  TK-RECOMENDACION (IX-KELLY) DELIMITED BY SIZE
229900                  INTO LIN-TEXTO
230000           END-STRING
230100           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
230200           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
230300       8710-IMPRIME-FILA-KELLY-EXIT. EXIT.
230400
230500*    SECCION 8 - MEJORES COTIZACIONES (TOP-N, YA ORDENADAS
230600*    DESCENDENTE POR VALOR EN 7930-ORDENA-TBL-MEJORES).  EL TOPE
230700*    VIENE DE LA TARJETA RUNPARM; SI VIENE EN CEROS SE USAN 10.
230800       8800-IMPRIME-MEJORES.
230900*======================*
231000           MOVE '8. MEJORES COTIZACIONES ENTRE CASAS' TO LIN-TEXTO
231100           WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES
231200           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
231300           MOVE WKS-RAYA-REPORTE TO LIN-TEXTO
231400           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
231500           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT
231600
231700           IF WKS-TOPE-MEJORES = 0
231800               MOVE 10 TO WKS-TOPE-MEJORES
231900           END-IF
232000           IF WKS-TOPE-MEJORES > TBL-MEJORES-CANT
232100               MOVE TBL-MEJORES-CANT TO WKS-TOPE-MEJORES
232200           END-IF
232300
232400           PERFORM 8810-IMPRIME-FILA-MEJOR
232500               THRU 8810-IMPRIME-FILA-MEJOR-EXIT
232600               VARYING IX-MEJOR FROM 1 BY 1
232700                   UNTIL IX-MEJOR > WKS-TOPE-MEJORES.
232800       8800-IMPRIME-MEJORES-EXIT. EXIT.
232900
233000*    ARMA EL NOMBRE DEL JUEGO Y TRADUCE EL MERCADO DE ODDSQTE
233100*    (H2H/SPREADS/TOTALS) A LA ETIQUETA DE TIPO DE APUESTA
233200*    (MONEYLINE/SPREAD/TOTALS) PARA QUE COINCIDA CON EL RESTO
233300*    DEL REPORTE.
233400       8810-IMPRIME-FILA-MEJOR.
233500*=========================*
233600           MOVE SPACES TO LINEA-REPORTE
233700           MOVE IX-MEJOR TO LMC-RANGO
233800
233900           STRING TM-AWAY-TEAM (IX-MEJOR) DELIMITED BY SIZE
234000                  ' @ '                   DELIMITED BY SIZE
234100                  TM-HOME-TEAM (IX-MEJOR) DELIMITED BY SIZE
234200                  INTO LMC-JUEGO
234300           END-STRING
234400
234500           EVALUATE TM-MARKET (IX-MEJOR)
234600               WHEN 'H2H'
234700                   MOVE 'MONEYLINE' TO LMC-TIPO-APUESTA
234800               WHEN 'SPREADS'
234900                   MOVE 'SPREAD'    TO LMC-TIPO-APUESTA
235000               WHEN 'TOTALS'
235100                   MOVE 'TOTALS'    TO LMC-TIPO-APUESTA
235200               WHEN OTHER
235300                   MOVE TM-MARKET (IX-MEJOR) TO LMC-TIPO-APUESTA
235400           END-EVALUATE
235500
235600           MOVE TM-VALOR (IX-MEJOR) TO LMC-VALOR
235700           WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
235800           PERFORM 8050-VERIFICA-RPTFILE THRU 8050-VERIFICA-RPTFILE-EXIT.
235900       8810-IMPRIME-FILA-MEJOR-EXIT. EXIT.
236000
236100******************************************************************
236200*   9 0 0 0  -  C I E R R E   D E   A R C H I V O S               *
236300******************************************************************
236400       9000-TERMINA-PROGRAMA.
236500*========================*
236600           CLOSE BETMAST BETOUT BANKROLL GAMERES ODDSQTE KELLYREQ
236700                 RPTFILE RUNPARM
236800
236900           IF FS-BETMAST  NOT = '00' OR FS-BETOUT   NOT = '00' OR
237000              FS-BANKROLL NOT = '00' OR FS-GAMERES  NOT = '00' OR
237100              FS-ODDSQTE  NOT = '00' OR FS-KELLYREQ NOT = '00' OR
237200              FS-RPTFILE  NOT = '00' OR FS-RUNPARM  NOT = '00'
237300              MOVE 'CLOSE'    TO WKS-ERR-ACCION
237400              MOVE SPACES     TO WKS-ERR-LLAVE
237500              MOVE 'VARIOS '  TO WKS-ERR-ARCHIVO
237600              MOVE FS-BETMAST TO WKS-ERR-FS
237700              CALL 'BETERR01' USING WKS-ERR-PROGRAMA WKS-ERR-ARCHIVO
237800                                     WKS-ERR-ACCION   WKS-ERR-LLAVE
237900                                     WKS-ERR-FS
238000           END-IF.
238100       9000-TERMINA-PROGRAMA-EXIT. EXIT.
